000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     INVTKTP.                                                 
000300 AUTHOR.         D L WONG.                                                
000400 INSTALLATION.   CORPORATE TRUST - INVESTMENT SYSTEMS.                    
000500 DATE-WRITTEN.   02/11/00.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800******************************************************************        
000900*    INVTKTP - SUPPORT TICKET SERVICE                                     
001000*                                                                         
001100*    LOADS THE TICKET MASTER INTO A TABLE, APPLIES ONE ACTION PER         
001200*    RECORD READ FROM THE ACTION FILE (CREATE, RESPOND, CLOSE OR          
001300*    LIST), REWRITES THE TICKET MASTER IN TKT-ID SEQUENCE AND, ON         
001400*    A LIST ACTION, PRINTS THE TICKET LISTING REPORT FILTERED BY          
001500*    PRIORITY AND/OR STATUS.                                              
001600******************************************************************        
001700*    CHANGE LOG                                                           
001800*    ----------                                                           
001900*    02/11/00  DLW  ORIG-4588  INITIAL WRITE OF THIS STEP.        DLW0003 
002000*    11/02/98  KAT  ORIG-4477  Y2K - NO DATE FIELDS ON THIS       KAT9811 
002100*                  STEP'S RECORDS.  NO CHANGE REQUIRED.                   
002200*    06/23/03  DLW  ORIG-4635  CLOSING AN ALREADY-CLOSED TICKET   DLW0306 
002300*                  IS NOW A NO-OP RATHER THAN A REJECT, TO                
002400*                  MATCH THE SOFT-DELETE BEHAVIOUR IN INVPRDM.            
002450*    02/14/07  MPK  ORIG-4734  TICKET-COUNT SUBSCRIPT WS-SUB       MPK0702
002460*                  CHANGED FROM 01 TO 77 LEVEL - STANDALONE               
002470*                  SCALAR, NO GROUP SEMANTICS NEEDED.                     
002500******************************************************************        
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER.   IBM-390.                                              
002900 OBJECT-COMPUTER.   IBM-390.                                              
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400     SELECT TICKIN   ASSIGN TO TICKIN                                     
003500         ORGANIZATION IS SEQUENTIAL                                       
003600         FILE STATUS IS TKT-FILE-STATUS.                                  
003700     SELECT TKTACT   ASSIGN TO TKTACT                                     
003800         ORGANIZATION IS SEQUENTIAL                                       
003900         FILE STATUS IS TKM-FILE-STATUS.                                  
004000     SELECT TICKOUT  ASSIGN TO TICKOUT                                    
004100         ORGANIZATION IS SEQUENTIAL                                       
004200         FILE STATUS IS TKTO-FILE-STATUS.                                 
004300     SELECT TKTMSG   ASSIGN TO TKTMSG                                     
004400         ORGANIZATION IS SEQUENTIAL                                       
004500         FILE STATUS IS TKMO-FILE-STATUS.                                 
004600     SELECT TKTRPT   ASSIGN TO TKTRPT                                     
004700         ORGANIZATION IS SEQUENTIAL                                       
004800         FILE STATUS IS RPT-FILE-STATUS.                                  
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  TICKIN                                                               
005200     RECORD CONTAINS 70 CHARACTERS                                        
005300     LABEL RECORDS ARE STANDARD.                                          
005400 COPY INVTKT.                                                             
005500*                                                                         
005600*    TKTACT CARRIES ONE ACTION PER RECORD.  A LIST ACTION CARRIES         
005700*    NO TICKET - TKM-FLT-PRIORITY AND TKM-FLT-STATUS SELECT THE           
005800*    ROWS PRINTED ON THE LISTING REPORT.                                  
005900*                                                                         
006000 FD  TKTACT                                                               
006100     RECORD CONTAINS 130 CHARACTERS                                       
006200     LABEL RECORDS ARE STANDARD.                                          
006300 01  TKTACT-REC.                                                          
006400     05  TKM-ACTION                  PIC X(01).                           
006500         88  TKM-ACTION-CREATE            VALUE 'C'.                      
006600         88  TKM-ACTION-RESPOND           VALUE 'R'.                      
006700         88  TKM-ACTION-CLOSE             VALUE 'X'.                      
006800         88  TKM-ACTION-LIST              VALUE 'L'.                      
006900     05  TKM-TKT-ID                  PIC 9(06).                           
007000     05  TKM-USER-ID                 PIC 9(06).                           
007100     05  TKM-PROD-ID                 PIC 9(06).                           
007200     05  TKM-SUBJECT                 PIC X(40).                           
007300     05  TKM-PRIORITY                PIC X(01).                           
007400     05  TKM-NEW-STATUS              PIC X(01).                           
007500     05  TKM-MESSAGE-TEXT            PIC X(60).                           
007600     05  TKM-FLT-PRIORITY            PIC X(01).                           
007700     05  TKM-FLT-STATUS               PIC X(01).                          
007800     05  FILLER                      PIC X(07).                           
007900 FD  TICKOUT                                                              
008000     RECORD CONTAINS 70 CHARACTERS                                        
008100     LABEL RECORDS ARE STANDARD.                                          
008200 01  TICKOUT-REC                     PIC X(70).                           
008300 FD  TKTMSG                                                               
008400     RECORD CONTAINS 70 CHARACTERS                                        
008500     LABEL RECORDS ARE STANDARD.                                          
008600 01  TKTMSG-REC.                                                          
008700     05  TKMR-TKT-ID                 PIC 9(06).                           
008800     05  TKMR-SEQ-NO                 PIC 9(03).                           
008900     05  TKMR-MESSAGE-TEXT           PIC X(60).                           
009000     05  FILLER                      PIC X(01).                           
009100 FD  TKTRPT                                                               
009200     RECORD CONTAINS 132 CHARACTERS                                       
009300     LABEL RECORDS ARE OMITTED.                                           
009400 01  TKTRPT-REC                      PIC X(132).                          
009500 WORKING-STORAGE SECTION.                                                 
009600 COPY INVSWS.                                                             
009700 01  TKM-FILE-STATUS                 PIC X(02).                           
009800     88  TKM-FILE-OK                     VALUE '00'.                      
009900 01  TKTO-FILE-STATUS                PIC X(02).                           
010000     88  TKTO-FILE-OK                    VALUE '00'.                      
010100 01  TKMO-FILE-STATUS                PIC X(02).                           
010200     88  TKMO-FILE-OK                    VALUE '00'.                      
010300 01  WS-COUNTERS.                                                         
010400     05  WS-LINE-CTR                 PIC 9(02) COMP VALUE 0.              
010500     05  WS-PAGE-CTR                 PIC 9(04) COMP VALUE 0.              
010600     05  WS-TKT-CTR                  PIC 9(04) COMP VALUE 0.              
010700     05  WS-MSG-SEQ-NO               PIC 9(03) COMP VALUE 0.              
010750     05  FILLER                      PIC X(02).                           
010800 77  WS-SUB                          PIC 9(04) COMP VALUE 0.              
010900 01  WS-RUN-DATE                     PIC 9(06) VALUE 0.                   
011000 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                                 
011100     05  WS-RD-YY                    PIC 9(02).                           
011200     05  WS-RD-MM                    PIC 9(02).                           
011300     05  WS-RD-DD                    PIC 9(02).                           
011400*                                                                         
011500*    TICKET TABLE - THE ENTIRE TICKET MASTER IS LOADED HERE SO            
011600*    THAT EACH ACTION CAN FIND ITS TICKET BY TKT-ID WITHOUT               
011700*    RE-READING THE MASTER FILE.                                          
011800*                                                                         
011900 01  WS-TICKET-TABLE.                                                     
012000     05  WS-TICKET-ENTRY OCCURS 3000 TIMES                                
012100             INDEXED BY TK-IDX.                                           
012200         10  TK-TKT-ID                PIC 9(06).                          
012300         10  TK-USER-ID               PIC 9(06).                          
012400         10  TK-PROD-ID               PIC 9(06).                          
012500         10  TK-SUBJECT               PIC X(40).                          
012600         10  TK-STATUS                PIC X(01).                          
012700         10  TK-PRIORITY              PIC X(01).                          
012800         10  TK-MSG-COUNT             PIC 9(03).                          
012850         10  FILLER                   PIC X(02).                          
012900*                                                                         
013000*    WS-TICKET-ENTRY-X GIVES 210-ADD-NEW-TICKET A SINGLE-MOVE WAY         
013100*    TO BLANK OUT A TABLE SLOT BEFORE A NEW TICKET IS MOVED IN.           
013200*                                                                         
013300 01  WS-TICKET-ENTRY-X REDEFINES WS-TICKET-TABLE.                         
013400     05  WS-TICKET-ENTRY-R OCCURS 3000 TIMES                              
013500             INDEXED BY TKX-IDX                                           
013600             PIC X(65).                                                   
013700 01  RPT-HEADING-1.                                                       
013800     05  FILLER                      PIC X(40) VALUE SPACES.              
013900     05  FILLER                      PIC X(45)                            
014000         VALUE 'SUPPORT TICKET LISTING'.                                  
014100     05  FILLER                      PIC X(05) VALUE SPACES.              
014200*                                                                         
014300*    RPT-HEADING-1-X - PAGE NUMBER IS OVERLAID ON THE TRAILING            
014400*    FILLER OF RPT-HEADING-1 AT EACH NEW PAGE.                            
014500*                                                                         
014600 01  RPT-HEADING-1-X REDEFINES RPT-HEADING-1.                             
014700     05  FILLER                      PIC X(85).                           
014800     05  RH-PAGE-NO                  PIC ZZZ9.                            
014900     05  FILLER                      PIC X(01).                           
015000 01  RPT-HEADING-2.                                                       
015100     05  FILLER                      PIC X(01) VALUE SPACE.               
015200     05  FILLER                      PIC X(07) VALUE 'TKT ID'.            
015300     05  FILLER                      PIC X(03) VALUE SPACE.               
015400     05  FILLER                      PIC X(07) VALUE 'USER ID'.           
015500     05  FILLER                      PIC X(03) VALUE SPACE.               
015600     05  FILLER                      PIC X(30)                            
015700         VALUE 'SUBJECT'.                                                 
015800     05  FILLER                      PIC X(07) VALUE 'STATUS'.            
015900     05  FILLER                      PIC X(09) VALUE 'PRIORITY'.          
016000     05  FILLER                      PIC X(06) VALUE 'MSGS'.              
016100     05  FILLER                      PIC X(03) VALUE SPACE.               
016200     05  RH-MM                       PIC 99.                              
016300     05  FILLER                      PIC X(01) VALUE '/'.                 
016400     05  RH-DD                       PIC 99.                              
016500     05  FILLER                      PIC X(01) VALUE '/'.                 
016600     05  RH-YY                       PIC 99.                              
016700 01  RPT-DETAIL-LINE.                                                     
016800     05  FILLER                      PIC X(01) VALUE SPACE.               
016900     05  RD-TKT-ID                   PIC 9(06).                           
017000     05  FILLER                      PIC X(02) VALUE SPACE.               
017100     05  RD-USER-ID                  PIC 9(06).                           
017200     05  FILLER                      PIC X(02) VALUE SPACE.               
017300     05  RD-SUBJECT                  PIC X(30).                           
017400     05  RD-STATUS                   PIC X(07).                           
017500     05  RD-PRIORITY                 PIC X(09).                           
017600     05  RD-MSG-COUNT                PIC ZZ9.                             
017700 01  RPT-TOTAL-LINE.                                                      
017800     05  FILLER                      PIC X(01) VALUE SPACE.               
017900     05  FILLER                      PIC X(16) VALUE                      
018000         'TICKETS LISTED: '.                                              
018100     05  RT-COUNT                    PIC ZZZ9.                            
018200 PROCEDURE DIVISION.                                                      
018300 000-MAINLINE.                                                            
018400     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
018500     PERFORM 200-LOAD-TICKET-MASTER THRU 200-EXIT                         
018600         UNTIL TKT-FILE-EOF.                                              
018700     PERFORM 300-PROCESS-ACTIONS THRU 300-EXIT                            
018800         UNTIL TKM-FILE-EOF.                                              
018900     PERFORM 700-WRITE-TICKET-MASTER THRU 700-EXIT.                       
019000     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
019100     GOBACK.                                                              
019200 100-INITIALIZE.                                                          
019300     ACCEPT WS-RUN-DATE FROM DATE.                                        
019400     OPEN INPUT  TICKIN TKTACT.                                           
019500     OPEN OUTPUT TICKOUT TKTMSG TKTRPT.                                   
019600     IF NOT TKT-FILE-OK OR NOT TKM-FILE-OK                                
019700         DISPLAY 'INVTKTP - MASTER FILE OPEN FAILED'                      
019800         MOVE 16 TO RETURN-CODE                                           
019900         GOBACK                                                           
020000     END-IF.                                                              
020100 100-EXIT.                                                                
020200     EXIT.                                                                
020300 200-LOAD-TICKET-MASTER.                                                  
020400     READ TICKIN                                                          
020500         AT END                                                           
020600             MOVE 'Y' TO TKT-FILE-STATUS                                  
020700             GO TO 200-EXIT                                               
020800     END-READ.                                                            
020900     ADD 1 TO WS-TKT-CTR.                                                 
021000     SET TK-IDX TO WS-TKT-CTR.                                            
021100     MOVE TKT-ID         TO TK-TKT-ID    (TK-IDX).                        
021200     MOVE TKT-USER-ID    TO TK-USER-ID   (TK-IDX).                        
021300     MOVE TKT-PROD-ID    TO TK-PROD-ID   (TK-IDX).                        
021400     MOVE TKT-SUBJECT    TO TK-SUBJECT   (TK-IDX).                        
021500     MOVE TKT-STATUS     TO TK-STATUS    (TK-IDX).                        
021600     MOVE TKT-PRIORITY   TO TK-PRIORITY  (TK-IDX).                        
021700     MOVE TKT-MSG-COUNT  TO TK-MSG-COUNT (TK-IDX).                        
021800 200-EXIT.                                                                
021900     EXIT.                                                                
022000*                                                                         
022100*    300-PROCESS-ACTIONS - ONE ACTION RECORD PER PASS, DISPATCHED         
022200*    BY TKM-ACTION.                                                       
022300*                                                                         
022400 300-PROCESS-ACTIONS.                                                     
022500     READ TKTACT                                                          
022600         AT END                                                           
022700             MOVE 'Y' TO TKM-FILE-STATUS                                  
022800             GO TO 300-EXIT                                               
022900     END-READ.                                                            
023000     IF TKM-ACTION-CREATE                                                 
023100         PERFORM 310-CREATE-TICKET THRU 310-EXIT                          
023200     END-IF.                                                              
023300     IF TKM-ACTION-RESPOND                                                
023400         PERFORM 320-RESPOND-TICKET THRU 320-EXIT                         
023500     END-IF.                                                              
023600     IF TKM-ACTION-CLOSE                                                  
023700         PERFORM 330-CLOSE-TICKET THRU 330-EXIT                           
023800     END-IF.                                                              
023900     IF TKM-ACTION-LIST                                                   
024000         PERFORM 400-PRINT-LISTING THRU 400-EXIT                          
024100     END-IF.                                                              
024200 300-EXIT.                                                                
024300     EXIT.                                                                
024400*                                                                         
024500*    310-CREATE-TICKET - NEW TICKET GOES ON THE END OF THE TABLE.         
024600*    STATUS IS ALWAYS OPEN; PRIORITY DEFAULTS TO MEDIUM WHEN THE          
024700*    ACTION RECORD LEAVES IT BLANK.                                       
024800*                                                                         
024900 310-CREATE-TICKET.                                                       
025000     ADD 1 TO WS-TKT-CTR.                                                 
025100     SET TK-IDX TO WS-TKT-CTR.                                            
025200     SET TKX-IDX TO WS-TKT-CTR.                                           
025300     MOVE SPACES TO WS-TICKET-ENTRY-R (TKX-IDX).                          
025400     MOVE TKM-TKT-ID   TO TK-TKT-ID   (TK-IDX).                           
025500     MOVE TKM-USER-ID  TO TK-USER-ID  (TK-IDX).                           
025600     MOVE TKM-PROD-ID  TO TK-PROD-ID  (TK-IDX).                           
025700     MOVE TKM-SUBJECT  TO TK-SUBJECT  (TK-IDX).                           
025800     MOVE 'O'          TO TK-STATUS   (TK-IDX).                           
025900     IF TKM-PRIORITY = SPACE                                              
026000         MOVE 'M' TO TK-PRIORITY (TK-IDX)                                 
026100     ELSE                                                                 
026200         MOVE TKM-PRIORITY TO TK-PRIORITY (TK-IDX)                        
026300     END-IF.                                                              
026400     MOVE 0 TO TK-MSG-COUNT (TK-IDX).                                     
026500 310-EXIT.                                                                
026600     EXIT.                                                                
026700*                                                                         
026800*    320-RESPOND-TICKET - A RESPONSE TO A CLOSED TICKET IS                
026900*    REJECTED.  OTHERWISE THE MESSAGE IS WRITTEN TO TKTMSG, THE           
027000*    MESSAGE COUNT IS INCREMENTED, AND THE NEW STATUS (IF ANY)            
027100*    IS APPLIED.                                                          
027200*                                                                         
027300 320-RESPOND-TICKET.                                                      
027400     MOVE 'N' TO WS-FOUND-SW.                                             
027500     SET TK-IDX TO 1.                                                     
027600     PERFORM 322-FIND-TICKET-STEP THRU 322-EXIT                           
027700         UNTIL TK-IDX > WS-TKT-CTR OR WS-WAS-FOUND.                       
027800     IF NOT WS-WAS-FOUND                                                  
027900         GO TO 320-EXIT                                                   
028000     END-IF.                                                              
028100     IF TK-STATUS (TK-IDX) = 'C'                                          
028200         DISPLAY 'INVTKTP - TICKET CLOSED - TKT-ID '                      
028300             TKM-TKT-ID                                                   
028400         GO TO 320-EXIT                                                   
028500     END-IF.                                                              
028600     ADD 1 TO TK-MSG-COUNT (TK-IDX).                                      
028700     MOVE TKM-TKT-ID        TO TKMR-TKT-ID.                               
028800     MOVE TK-MSG-COUNT (TK-IDX) TO TKMR-SEQ-NO.                           
028900     MOVE TKM-MESSAGE-TEXT  TO TKMR-MESSAGE-TEXT.                         
029000     WRITE TKTMSG-REC.                                                    
029100     IF TKM-NEW-STATUS NOT = SPACE                                        
029200         MOVE TKM-NEW-STATUS TO TK-STATUS (TK-IDX)                        
029300     END-IF.                                                              
029400 320-EXIT.                                                                
029500     EXIT.                                                                
029600 322-FIND-TICKET-STEP.                                                    
029700     IF TK-TKT-ID (TK-IDX) = TKM-TKT-ID                                   
029800         MOVE 'Y' TO WS-FOUND-SW                                          
029900     ELSE                                                                 
030000         SET TK-IDX UP BY 1                                               
030100     END-IF.                                                              
030200 322-EXIT.                                                                
030300     EXIT.                                                                
030400*                                                                         
030500*    330-CLOSE-TICKET - CLOSING A TICKET THAT IS ALREADY CLOSED           
030600*    IS A NO-OP.                                                          
030700*                                                                         
030800 330-CLOSE-TICKET.                                                        
030900     MOVE 'N' TO WS-FOUND-SW.                                             
031000     SET TK-IDX TO 1.                                                     
031100     PERFORM 322-FIND-TICKET-STEP THRU 322-EXIT                           
031200         UNTIL TK-IDX > WS-TKT-CTR OR WS-WAS-FOUND.                       
031300     IF NOT WS-WAS-FOUND                                                  
031400         GO TO 330-EXIT                                                   
031500     END-IF.                                                              
031600     IF TK-STATUS (TK-IDX) = 'C'                                          
031700         GO TO 330-EXIT                                                   
031800     END-IF.                                                              
031900     MOVE 'C' TO TK-STATUS (TK-IDX).                                      
032000 330-EXIT.                                                                
032100     EXIT.                                                                
032200*                                                                         
032300*    400-PRINT-LISTING - PRINTS EVERY TICKET PASSING THE ACTION           
032400*    RECORD'S PRIORITY/STATUS FILTERS, NEWEST (HIGHEST TKT-ID)            
032500*    FIRST.                                                               
032600*                                                                         
032700 400-PRINT-LISTING.                                                       
032800     PERFORM 910-WRITE-HEADINGS THRU 910-EXIT.                            
032900     MOVE 0 TO WS-SUB.                                                    
033000     SET TK-IDX TO WS-TKT-CTR.                                            
033100     PERFORM 410-LISTING-STEP THRU 410-EXIT                               
033200         UNTIL TK-IDX < 1.                                                
033300     MOVE WS-SUB TO RT-COUNT.                                             
033400     WRITE TKTRPT-REC FROM RPT-TOTAL-LINE                                 
033500         AFTER ADVANCING 2 LINES.                                         
033600     ADD 2 TO WS-LINE-CTR.                                                
033700 400-EXIT.                                                                
033800     EXIT.                                                                
033900 410-LISTING-STEP.                                                        
034000     IF TKM-FLT-PRIORITY NOT = SPACE                                      
034100         IF TK-PRIORITY (TK-IDX) NOT = TKM-FLT-PRIORITY                   
034200             GO TO 410-SKIP                                               
034300         END-IF                                                           
034400     END-IF.                                                              
034500     IF TKM-FLT-STATUS NOT = SPACE                                        
034600         IF TK-STATUS (TK-IDX) NOT = TKM-FLT-STATUS                       
034700             GO TO 410-SKIP                                               
034800         END-IF                                                           
034900     END-IF.                                                              
035000     ADD 1 TO WS-SUB.                                                     
035100     MOVE TK-TKT-ID    (TK-IDX) TO RD-TKT-ID.                             
035200     MOVE TK-USER-ID   (TK-IDX) TO RD-USER-ID.                            
035300     MOVE TK-SUBJECT   (TK-IDX) TO RD-SUBJECT.                            
035400     PERFORM 420-MOVE-STATUS-TEXT THRU 420-EXIT.                          
035500     PERFORM 430-MOVE-PRIORITY-TEXT THRU 430-EXIT.                        
035600     MOVE TK-MSG-COUNT (TK-IDX) TO RD-MSG-COUNT.                          
035700     IF WS-LINE-CTR > 50                                                  
035800         PERFORM 910-WRITE-HEADINGS THRU 910-EXIT                         
035900     END-IF.                                                              
036000     WRITE TKTRPT-REC FROM RPT-DETAIL-LINE                                
036100         AFTER ADVANCING 1 LINE.                                          
036200     ADD 1 TO WS-LINE-CTR.                                                
036300 410-SKIP.                                                                
036400 410-EXIT.                                                                
036500     SET TK-IDX DOWN BY 1.                                                
036600 420-MOVE-STATUS-TEXT.                                                    
036700     IF TK-STATUS (TK-IDX) = 'O'                                          
036800         MOVE 'OPEN   ' TO RD-STATUS                                      
036900     ELSE                                                                 
037000         IF TK-STATUS (TK-IDX) = 'P'                                      
037100             MOVE 'IN PROG' TO RD-STATUS                                  
037200         ELSE                                                             
037300             MOVE 'CLOSED ' TO RD-STATUS                                  
037400         END-IF                                                           
037500     END-IF.                                                              
037600 420-EXIT.                                                                
037700     EXIT.                                                                
037800 430-MOVE-PRIORITY-TEXT.                                                  
037900     IF TK-PRIORITY (TK-IDX) = 'L'                                        
038000         MOVE 'LOW      ' TO RD-PRIORITY                                  
038100     ELSE                                                                 
038200         IF TK-PRIORITY (TK-IDX) = 'H'                                    
038300             MOVE 'HIGH     ' TO RD-PRIORITY                              
038400         ELSE                                                             
038500             MOVE 'MEDIUM   ' TO RD-PRIORITY                              
038600         END-IF                                                           
038700     END-IF.                                                              
038800 430-EXIT.                                                                
038900     EXIT.                                                                
039000*                                                                         
039100*    700-WRITE-TICKET-MASTER - REWRITES THE TICKET FILE IN TABLE          
039200*    (TKT-ID) ORDER, CARRYING FORWARD EVERY CREATE/RESPOND/CLOSE          
039300*    ACTION APPLIED ABOVE.                                                
039400*                                                                         
039500 700-WRITE-TICKET-MASTER.                                                 
039600     SET TK-IDX TO 1.                                                     
039700     PERFORM 710-WRITE-TICKET-STEP THRU 710-EXIT                          
039800         UNTIL TK-IDX > WS-TKT-CTR.                                       
039900 700-EXIT.                                                                
040000     EXIT.                                                                
040100 710-WRITE-TICKET-STEP.                                                   
040200     MOVE TK-TKT-ID    (TK-IDX) TO TKT-ID.                                
040300     MOVE TK-USER-ID   (TK-IDX) TO TKT-USER-ID.                           
040400     MOVE TK-PROD-ID   (TK-IDX) TO TKT-PROD-ID.                           
040500     MOVE TK-SUBJECT   (TK-IDX) TO TKT-SUBJECT.                           
040600     MOVE TK-STATUS    (TK-IDX) TO TKT-STATUS.                            
040700     MOVE TK-PRIORITY  (TK-IDX) TO TKT-PRIORITY.                          
040800     MOVE TK-MSG-COUNT (TK-IDX) TO TKT-MSG-COUNT.                         
040900     MOVE SPACES TO TICKOUT-REC.                                          
041000     WRITE TICKOUT-REC FROM INV-TICKET-REC.                               
041100     SET TK-IDX UP BY 1.                                                  
041200 710-EXIT.                                                                
041300     EXIT.                                                                
041400 900-CLOSE-FILES.                                                         
041500     CLOSE TICKIN TKTACT TICKOUT TKTMSG TKTRPT.                           
041600 900-EXIT.                                                                
041700     EXIT.                                                                
041800 910-WRITE-HEADINGS.                                                      
041900     ADD 1 TO WS-PAGE-CTR.                                                
042000     MOVE WS-PAGE-CTR TO RH-PAGE-NO.                                      
042100     MOVE WS-RD-MM TO RH-MM.                                              
042200     MOVE WS-RD-DD TO RH-DD.                                              
042300     MOVE WS-RD-YY TO RH-YY.                                              
042400     WRITE TKTRPT-REC FROM RPT-HEADING-1                                  
042500         AFTER ADVANCING TOP-OF-FORM.                                     
042600     WRITE TKTRPT-REC FROM RPT-HEADING-2                                  
042700         AFTER ADVANCING 2 LINES.                                         
042800     MOVE 2 TO WS-LINE-CTR.                                               
042900 910-EXIT.                                                                
043000     EXIT.                                                                
