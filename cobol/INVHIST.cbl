000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     INVHIST.                                                 
000300 AUTHOR.         D L WONG.                                                
000400 INSTALLATION.   CORPORATE TRUST - INVESTMENT SYSTEMS.                    
000500 DATE-WRITTEN.   02/11/00.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800******************************************************************        
000900*    INVHIST - TRANSACTION HISTORY SERVICE                                
001000*                                                                         
001100*    READS ONE FILTER-CRITERIA RECORD, THEN SCANS THE TRANSACTION         
001200*    JOURNAL FOR THE NAMED USER, APPLYING THE OPTIONAL TYPE, DATE         
001300*    RANGE AND PRODUCT-NAME FILTERS, LOADS THE QUALIFYING ROWS            
001400*    INTO A TABLE, SORTS THE TABLE BY TRANSACTION DATE DESCENDING         
001500*    AND PRINTS THE TRANSACTION HISTORY REPORT WITH COUNT AND             
001600*    BUY/SELL TOTAL LINES.                                                
001700******************************************************************        
001800*    CHANGE LOG                                                           
001900*    ----------                                                           
002000*    02/11/00  DLW  ORIG-4530  INITIAL WRITE OF THIS STEP.        DLW0002 
002100*    11/02/98  KAT  ORIG-4477  Y2K - TXN-DATE AND THE FILTER      KAT9811 
002200*                  DATE RANGE ARE FULL 8-DIGIT CENTURY DATES.             
002300*                  NO FIELD CHANGE.                                       
002400*    08/30/02  DLW  ORIG-4618  PRODUCT-NAME FILTER ADDED, REUSING DLW0208 
002500*                  THE SUBSTRING SEARCH WRITTEN FOR INVPRDM.              
002600*    05/19/06  KAT  ORIG-4702  SORT NOW STOPS EARLY WHEN THE      KAT0605 
002700*                  REMAINDER OF THE TABLE IS ALREADY IN ORDER.            
002750*    02/14/07  MPK  ORIG-4733  BUBBLE-SORT SUBSCRIPT WS-SUB        MPK0702
002760*                  CHANGED FROM 01 TO 77 LEVEL - STANDALONE               
002770*                  SCALAR, NO GROUP SEMANTICS NEEDED.                     
002800******************************************************************        
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER.   IBM-390.                                              
003200 OBJECT-COMPUTER.   IBM-390.                                              
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT TXNIN    ASSIGN TO TXNIN                                      
003800         ORGANIZATION IS SEQUENTIAL                                       
003900         FILE STATUS IS TXN-FILE-STATUS.                                  
004000     SELECT HISTFLT  ASSIGN TO HISTFLT                                    
004100         ORGANIZATION IS SEQUENTIAL                                       
004200         FILE STATUS IS HFLT-FILE-STATUS.                                 
004300     SELECT HISTRPT  ASSIGN TO HISTRPT                                    
004400         ORGANIZATION IS SEQUENTIAL                                       
004500         FILE STATUS IS RPT-FILE-STATUS.                                  
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  TXNIN                                                                
004900     RECORD CONTAINS 131 CHARACTERS                                       
005000     LABEL RECORDS ARE STANDARD.                                          
005100 COPY INVTXN.                                                             
005200 FD  HISTFLT                                                              
005300     RECORD CONTAINS 66 CHARACTERS                                        
005400     LABEL RECORDS ARE STANDARD.                                          
005500 01  HISTFLT-REC.                                                         
005600     05  HF-USER-ID                  PIC 9(06).                           
005700     05  HF-TYPE-FILTER               PIC X(04).                          
005800     05  HF-DATE-FROM                 PIC 9(08).                          
005900     05  HF-DATE-TO                   PIC 9(08).                          
006000     05  HF-NAME-TEXT                 PIC X(30).                          
006100     05  FILLER                       PIC X(10).                          
006200 FD  HISTRPT                                                              
006300     RECORD CONTAINS 132 CHARACTERS                                       
006400     LABEL RECORDS ARE OMITTED.                                           
006500 01  HISTRPT-REC                     PIC X(132).                          
006600 WORKING-STORAGE SECTION.                                                 
006700 COPY INVSWS.                                                             
006800 01  HFLT-FILE-STATUS                PIC X(02).                           
006900     88  HFLT-FILE-OK                    VALUE '00'.                      
007000 01  WS-COUNTERS.                                                         
007100     05  WS-LINE-CTR                 PIC 9(02) COMP VALUE 0.              
007200     05  WS-PAGE-CTR                 PIC 9(04) COMP VALUE 0.              
007300     05  WS-HIST-CTR                 PIC 9(04) COMP VALUE 0.              
007400     05  WS-BUY-CTR                  PIC 9(04) COMP VALUE 0.              
007500     05  WS-SELL-CTR                 PIC 9(04) COMP VALUE 0.              
007550     05  FILLER                      PIC X(02).                           
007600 77  WS-SUB                          PIC 9(04) COMP VALUE 0.              
007700 01  WS-SWAPPED-SW                   PIC X(01) VALUE 'N'.                 
007800     88  WS-A-SWAP-WAS-MADE              VALUE 'Y'.                       
007900 01  WS-CALC-FIELDS.                                                      
008000     05  WS-BUY-TOTAL                PIC S9(13)V99 COMP-3.                
008100     05  WS-SELL-TOTAL               PIC S9(13)V99 COMP-3.                
008150     05  FILLER                      PIC X(02).                           
008200 01  WS-HOLD-ENTRY.                                                       
008300     05  WS-HOLD-TXN-ID               PIC 9(08).                          
008400     05  WS-HOLD-DATE                 PIC 9(08).                          
008500     05  WS-HOLD-PROD-NAME            PIC X(30).                          
008600     05  WS-HOLD-TYPE                 PIC X(04).                          
008700     05  WS-HOLD-UNITS                PIC S9(09)V9(04).                   
008800     05  WS-HOLD-NAV                  PIC S9(08)V99.                      
008900     05  WS-HOLD-AMOUNT               PIC S9(11)V99.                      
009000     05  WS-HOLD-STATUS               PIC X(01).                          
009050     05  FILLER                       PIC X(02).                          
009100 01  WS-NAME-UPPER                   PIC X(30).                           
009200 01  WS-FLT-NAME-UPPER               PIC X(30).                           
009300 01  WS-LOWER-ALPHABET               PIC X(26) VALUE                      
009400     'abcdefghijklmnopqrstuvwxyz'.                                        
009500 01  WS-UPPER-ALPHABET               PIC X(26) VALUE                      
009600     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                        
009700 01  WS-SRCH-FIELDS.                                                      
009800     05  WS-FLT-LEN                  PIC 9(02) COMP VALUE 0.              
009900     05  WS-SRCH-START                PIC 9(02) COMP VALUE 0.             
009950     05  FILLER                       PIC X(02).                          
010000 01  WS-RUN-DATE                     PIC 9(06) VALUE 0.                   
010100 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                                 
010200     05  WS-RD-YY                    PIC 9(02).                           
010300     05  WS-RD-MM                    PIC 9(02).                           
010400     05  WS-RD-DD                    PIC 9(02).                           
010500*                                                                         
010600*    TRANSACTION HISTORY TABLE - HOLDS EVERY JOURNAL ROW THAT             
010700*    PASSES THE FILTER RECORD, UNTIL THE SORT AND PRINT STEPS             
010800*    ARE RUN.                                                             
010900*                                                                         
011000 01  WS-HIST-TABLE.                                                       
011100     05  WS-HIST-ENTRY OCCURS 2000 TIMES                                  
011200             INDEXED BY HX-IDX.                                           
011300         10  HX-TXN-ID                PIC 9(08).                          
011400         10  HX-DATE                  PIC 9(08).                          
011500         10  HX-PROD-NAME             PIC X(30).                          
011600         10  HX-TYPE                  PIC X(04).                          
011700         10  HX-UNITS                 PIC S9(09)V9(04).                   
011800         10  HX-NAV                   PIC S9(08)V99.                      
011900         10  HX-AMOUNT                PIC S9(11)V99.                      
012000         10  HX-STATUS                PIC X(01).                          
012050         10  FILLER                   PIC X(02).                          
012100*                                                                         
012200*    WS-HIST-ENTRY-X GIVES 210-ADD-HIST-ENTRY A SINGLE-MOVE WAY           
012300*    TO BLANK OUT A TABLE SLOT BEFORE THE QUALIFYING JOURNAL ROW          
012400*    IS MOVED IN.                                                         
012500*                                                                         
012600 01  WS-HIST-ENTRY-X REDEFINES WS-HIST-TABLE.                             
012700     05  WS-HIST-ENTRY-R OCCURS 2000 TIMES                                
012800             INDEXED BY HXX-IDX                                           
012900             PIC X(89).                                                   
013000 01  RPT-HEADING-1.                                                       
013100     05  FILLER                      PIC X(40) VALUE SPACES.              
013200     05  FILLER                      PIC X(45)                            
013300         VALUE 'TRANSACTION HISTORY REPORT'.                              
013400     05  FILLER                      PIC X(05) VALUE SPACES.              
013500*                                                                         
013600*    RPT-HEADING-1-X - PAGE NUMBER IS OVERLAID ON THE TRAILING            
013700*    FILLER OF RPT-HEADING-1 AT EACH NEW PAGE.                            
013800*                                                                         
013900 01  RPT-HEADING-1-X REDEFINES RPT-HEADING-1.                             
014000     05  FILLER                      PIC X(85).                           
014100     05  RH-PAGE-NO                  PIC ZZZ9.                            
014200     05  FILLER                      PIC X(01).                           
014300 01  RPT-HEADING-2.                                                       
014400     05  FILLER                      PIC X(01) VALUE SPACE.               
014500     05  FILLER                      PIC X(06) VALUE 'TXN ID'.            
014600     05  FILLER                      PIC X(03) VALUE SPACE.               
014700     05  FILLER                      PIC X(08) VALUE 'DATE'.              
014800     05  FILLER                      PIC X(03) VALUE SPACE.               
014900     05  FILLER                      PIC X(22)                            
015000         VALUE 'PRODUCT NAME'.                                            
015100     05  FILLER                      PIC X(05) VALUE 'TYPE'.              
015200     05  FILLER                      PIC X(12)                            
015300         VALUE 'UNITS      '.                                             
015400     05  FILLER                      PIC X(11) VALUE 'NAV       '.        
015500     05  FILLER                      PIC X(13)                            
015600         VALUE 'AMOUNT      '.                                            
015700     05  FILLER                      PIC X(07) VALUE 'STATUS '.           
015800     05  FILLER                      PIC X(03) VALUE SPACE.               
015900     05  RH-MM                       PIC 99.                              
016000     05  FILLER                      PIC X(01) VALUE '/'.                 
016100     05  RH-DD                       PIC 99.                              
016200     05  FILLER                      PIC X(01) VALUE '/'.                 
016300     05  RH-YY                       PIC 99.                              
016400 01  RPT-DETAIL-LINE.                                                     
016500     05  FILLER                      PIC X(01) VALUE SPACE.               
016600     05  RD-TXN-ID                   PIC 9(08).                           
016700     05  FILLER                      PIC X(01) VALUE SPACE.               
016800     05  RD-DATE                     PIC 9(08).                           
016900     05  FILLER                      PIC X(02) VALUE SPACE.               
017000     05  RD-PROD-NAME                PIC X(22).                           
017100     05  RD-TYPE                     PIC X(05).                           
017200     05  RD-UNITS                    PIC Z,ZZZ,ZZ9.9999.                  
017300     05  RD-NAV                      PIC ZZ,ZZ9.99.                       
017400     05  RD-AMOUNT                   PIC Z,ZZZ,ZZ9.99.                    
017500     05  FILLER                      PIC X(02) VALUE SPACE.               
017600     05  RD-STATUS                   PIC X(01).                           
017700 01  RPT-TOTAL-LINE.                                                      
017800     05  FILLER                      PIC X(01) VALUE SPACE.               
017900     05  FILLER                      PIC X(13) VALUE                      
018000         'TXN COUNT  : '.                                                 
018100     05  RT-COUNT                    PIC ZZZ9.                            
018200     05  FILLER                      PIC X(03) VALUE SPACE.               
018300     05  FILLER                      PIC X(14) VALUE                      
018400         'BUY TOTAL  : '.                                                 
018500     05  RT-BUY-TOTAL                 PIC Z,ZZZ,ZZ9.99.                   
018600     05  FILLER                      PIC X(03) VALUE SPACE.               
018700     05  FILLER                      PIC X(14) VALUE                      
018800         'SELL TOTAL : '.                                                 
018900     05  RT-SELL-TOTAL                PIC Z,ZZZ,ZZ9.99.                   
019000 PROCEDURE DIVISION.                                                      
019100 000-MAINLINE.                                                            
019200     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
019300     PERFORM 200-LOAD-FILTERED-TXNS THRU 200-EXIT                         
019400         UNTIL TXN-FILE-EOF.                                              
019500     PERFORM 300-SORT-TABLE THRU 300-EXIT.                                
019600     PERFORM 400-PRINT-REPORT THRU 400-EXIT.                              
019700     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
019800     GOBACK.                                                              
019900 100-INITIALIZE.                                                          
020000     ACCEPT WS-RUN-DATE FROM DATE.                                        
020100     OPEN INPUT  TXNIN HISTFLT.                                           
020200     OPEN OUTPUT HISTRPT.                                                 
020300     IF NOT TXN-FILE-OK OR NOT HFLT-FILE-OK                               
020400         DISPLAY 'INVHIST - MASTER FILE OPEN FAILED'                      
020500         MOVE 16 TO RETURN-CODE                                           
020600         GOBACK                                                           
020700     END-IF.                                                              
020800     READ HISTFLT                                                         
020900         AT END                                                           
021000             DISPLAY 'INVHIST - NO FILTER CRITERIA SUPPLIED'              
021100             MOVE 16 TO RETURN-CODE                                       
021200             GOBACK                                                       
021300     END-READ.                                                            
021400     MOVE HF-NAME-TEXT TO WS-FLT-NAME-UPPER.                              
021500     INSPECT WS-FLT-NAME-UPPER                                            
021600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
021700 100-EXIT.                                                                
021800     EXIT.                                                                
021900*                                                                         
022000*    200-LOAD-FILTERED-TXNS - ONE JOURNAL RECORD PER PASS.  A             
022100*    ROW THAT FAILS ANY FILTER TEST IS SIMPLY SKIPPED.                    
022200*                                                                         
022300 200-LOAD-FILTERED-TXNS.                                                  
022400     READ TXNIN                                                           
022500         AT END                                                           
022600             MOVE 'Y' TO TXN-FILE-STATUS                                  
022700             GO TO 200-EXIT                                               
022800     END-READ.                                                            
022900     IF TXN-USER-ID NOT = HF-USER-ID                                      
023000         GO TO 200-EXIT                                                   
023100     END-IF.                                                              
023200     IF HF-TYPE-FILTER NOT = SPACES                                       
023300         IF TXN-TYPE NOT = HF-TYPE-FILTER                                 
023400             GO TO 200-EXIT                                               
023500         END-IF                                                           
023600     END-IF.                                                              
023700     IF HF-DATE-FROM NOT = 0                                              
023800         IF TXN-DATE < HF-DATE-FROM                                       
023900             GO TO 200-EXIT                                               
024000         END-IF                                                           
024100     END-IF.                                                              
024200     IF HF-DATE-TO NOT = 0                                                
024300         IF TXN-DATE > HF-DATE-TO                                         
024400             GO TO 200-EXIT                                               
024500         END-IF                                                           
024600     END-IF.                                                              
024700     IF HF-NAME-TEXT NOT = SPACES                                         
024800         PERFORM 220-NAME-FILTER-TEST THRU 220-EXIT                       
024900         IF NOT WS-WAS-FOUND                                              
025000             GO TO 200-EXIT                                               
025100         END-IF                                                           
025200     END-IF.                                                              
025300     PERFORM 210-ADD-HIST-ENTRY THRU 210-EXIT.                            
025400 200-EXIT.                                                                
025500     EXIT.                                                                
025600 210-ADD-HIST-ENTRY.                                                      
025700     ADD 1 TO WS-HIST-CTR.                                                
025800     SET HX-IDX TO WS-HIST-CTR.                                           
025900     SET HXX-IDX TO WS-HIST-CTR.                                          
026000     MOVE SPACES TO WS-HIST-ENTRY-R (HXX-IDX).                            
026100     MOVE TXN-ID      TO HX-TXN-ID   (HX-IDX).                            
026200     MOVE TXN-DATE    TO HX-DATE     (HX-IDX).                            
026300     MOVE TXN-PROD-NAME TO HX-PROD-NAME (HX-IDX).                         
026400     MOVE TXN-TYPE    TO HX-TYPE     (HX-IDX).                            
026500     MOVE TXN-UNITS   TO HX-UNITS    (HX-IDX).                            
026600     MOVE TXN-NAV     TO HX-NAV      (HX-IDX).                            
026700     MOVE TXN-AMOUNT  TO HX-AMOUNT   (HX-IDX).                            
026800     MOVE TXN-STATUS  TO HX-STATUS   (HX-IDX).                            
026900 210-EXIT.                                                                
027000     EXIT.                                                                
027100*                                                                         
027200*    220-NAME-FILTER-TEST - CASE-INSENSITIVE "NAME CONTAINS               
027300*    FILTER TEXT" TEST, SAME SLIDING-WINDOW LOGIC WRITTEN FOR             
027400*    INVPRDM'S PRODUCT-NAME FILTER.                                       
027500*                                                                         
027600 220-NAME-FILTER-TEST.                                                    
027700     MOVE TXN-PROD-NAME TO WS-NAME-UPPER.                                 
027800     INSPECT WS-NAME-UPPER                                                
027900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
028000     MOVE 'N' TO WS-FOUND-SW.                                             
028100     IF WS-NAME-UPPER = WS-FLT-NAME-UPPER                                 
028200         MOVE 'Y' TO WS-FOUND-SW                                          
028300         GO TO 220-EXIT                                                   
028400     END-IF.                                                              
028500     PERFORM 222-SUBSTRING-SEARCH THRU 222-EXIT.                          
028600 220-EXIT.                                                                
028700     EXIT.                                                                
028800 222-SUBSTRING-SEARCH.                                                    
028900     MOVE 'N' TO WS-FOUND-SW.                                             
029000     MOVE 30 TO WS-FLT-LEN.                                               
029100     PERFORM 223-TRIM-STEP THRU 223-EXIT                                  
029200         UNTIL WS-FLT-LEN = 0                                             
029300         OR WS-FLT-NAME-UPPER (WS-FLT-LEN:1) NOT = SPACE.                 
029400     IF WS-FLT-LEN = 0                                                    
029500         MOVE 'Y' TO WS-FOUND-SW                                          
029600         GO TO 222-EXIT                                                   
029700     END-IF.                                                              
029800     MOVE 1 TO WS-SRCH-START.                                             
029900     PERFORM 224-SUBSTRING-STEP THRU 224-EXIT                             
030000         UNTIL WS-SRCH-START > 31 - WS-FLT-LEN OR WS-WAS-FOUND.           
030100 222-EXIT.                                                                
030200     EXIT.                                                                
030300 223-TRIM-STEP.                                                           
030400     SUBTRACT 1 FROM WS-FLT-LEN.                                          
030500 223-EXIT.                                                                
030600     EXIT.                                                                
030700 224-SUBSTRING-STEP.                                                      
030800     IF WS-NAME-UPPER (WS-SRCH-START:WS-FLT-LEN)                          
030900             = WS-FLT-NAME-UPPER (1:WS-FLT-LEN)                           
031000         MOVE 'Y' TO WS-FOUND-SW                                          
031100     ELSE                                                                 
031200         ADD 1 TO WS-SRCH-START                                           
031300     END-IF.                                                              
031400 224-EXIT.                                                                
031500     EXIT.                                                                
031600*                                                                         
031700*    300-SORT-TABLE - BUBBLE SORT OF THE HISTORY TABLE INTO               
031800*    TRANSACTION-DATE DESCENDING SEQUENCE.  THE PASS LOOP STOPS           
031900*    AS SOON AS A PASS MAKES NO SWAP.                                     
032000*                                                                         
032100 300-SORT-TABLE.                                                          
032200     IF WS-HIST-CTR < 2                                                   
032300         GO TO 300-EXIT                                                   
032400     END-IF.                                                              
032500     MOVE 'Y' TO WS-SWAPPED-SW.                                           
032600     PERFORM 310-SORT-PASS THRU 310-EXIT                                  
032700         UNTIL NOT WS-A-SWAP-WAS-MADE.                                    
032800 300-EXIT.                                                                
032900     EXIT.                                                                
033000 310-SORT-PASS.                                                           
033100     MOVE 'N' TO WS-SWAPPED-SW.                                           
033200     SET HX-IDX TO 1.                                                     
033300     PERFORM 320-COMPARE-STEP THRU 320-EXIT                               
033400         UNTIL HX-IDX > WS-HIST-CTR - 1.                                  
033500 310-EXIT.                                                                
033600     EXIT.                                                                
033700 320-COMPARE-STEP.                                                        
033800     SET WS-SUB TO HX-IDX.                                                
033900     ADD 1 TO WS-SUB.                                                     
034000     IF HX-DATE (HX-IDX) < HX-DATE (WS-SUB)                               
034100         PERFORM 330-SWAP-ENTRIES THRU 330-EXIT                           
034200         MOVE 'Y' TO WS-SWAPPED-SW                                        
034300     END-IF.                                                              
034400     SET HX-IDX UP BY 1.                                                  
034500 320-EXIT.                                                                
034600     EXIT.                                                                
034700 330-SWAP-ENTRIES.                                                        
034800     MOVE HX-TXN-ID    (HX-IDX) TO WS-HOLD-TXN-ID.                        
034900     MOVE HX-DATE      (HX-IDX) TO WS-HOLD-DATE.                          
035000     MOVE HX-PROD-NAME (HX-IDX) TO WS-HOLD-PROD-NAME.                     
035100     MOVE HX-TYPE      (HX-IDX) TO WS-HOLD-TYPE.                          
035200     MOVE HX-UNITS     (HX-IDX) TO WS-HOLD-UNITS.                         
035300     MOVE HX-NAV       (HX-IDX) TO WS-HOLD-NAV.                           
035400     MOVE HX-AMOUNT    (HX-IDX) TO WS-HOLD-AMOUNT.                        
035500     MOVE HX-STATUS    (HX-IDX) TO WS-HOLD-STATUS.                        
035600     MOVE HX-TXN-ID    (WS-SUB) TO HX-TXN-ID    (HX-IDX).                 
035700     MOVE HX-DATE      (WS-SUB) TO HX-DATE      (HX-IDX).                 
035800     MOVE HX-PROD-NAME (WS-SUB) TO HX-PROD-NAME (HX-IDX).                 
035900     MOVE HX-TYPE      (WS-SUB) TO HX-TYPE      (HX-IDX).                 
036000     MOVE HX-UNITS     (WS-SUB) TO HX-UNITS     (HX-IDX).                 
036100     MOVE HX-NAV       (WS-SUB) TO HX-NAV       (HX-IDX).                 
036200     MOVE HX-AMOUNT    (WS-SUB) TO HX-AMOUNT    (HX-IDX).                 
036300     MOVE HX-STATUS    (WS-SUB) TO HX-STATUS    (HX-IDX).                 
036400     MOVE WS-HOLD-TXN-ID    TO HX-TXN-ID    (WS-SUB).                     
036500     MOVE WS-HOLD-DATE      TO HX-DATE      (WS-SUB).                     
036600     MOVE WS-HOLD-PROD-NAME TO HX-PROD-NAME (WS-SUB).                     
036700     MOVE WS-HOLD-TYPE      TO HX-TYPE      (WS-SUB).                     
036800     MOVE WS-HOLD-UNITS     TO HX-UNITS     (WS-SUB).                     
036900     MOVE WS-HOLD-NAV       TO HX-NAV       (WS-SUB).                     
037000     MOVE WS-HOLD-AMOUNT    TO HX-AMOUNT    (WS-SUB).                     
037100     MOVE WS-HOLD-STATUS    TO HX-STATUS    (WS-SUB).                     
037200 330-EXIT.                                                                
037300     EXIT.                                                                
037400*                                                                         
037500*    400-PRINT-REPORT - WRITES ONE DETAIL LINE PER TABLE ENTRY,           
037600*    ACCUMULATING THE COUNT AND BUY/SELL TOTALS AS IT GOES, AND           
037700*    A TOTAL LINE AT THE END.                                             
037800*                                                                         
037900 400-PRINT-REPORT.                                                        
038000     PERFORM 910-WRITE-HEADINGS THRU 910-EXIT.                            
038100     SET HX-IDX TO 1.                                                     
038200     PERFORM 410-PRINT-DETAIL-STEP THRU 410-EXIT                          
038300         UNTIL HX-IDX > WS-HIST-CTR.                                      
038400     MOVE WS-HIST-CTR  TO RT-COUNT.                                       
038500     MOVE WS-BUY-TOTAL  TO RT-BUY-TOTAL.                                  
038600     MOVE WS-SELL-TOTAL TO RT-SELL-TOTAL.                                 
038700     WRITE HISTRPT-REC FROM RPT-TOTAL-LINE                                
038800         AFTER ADVANCING 2 LINES.                                         
038900     ADD 2 TO WS-LINE-CTR.                                                
039000 400-EXIT.                                                                
039100     EXIT.                                                                
039200 410-PRINT-DETAIL-STEP.                                                   
039300     IF HX-TYPE (HX-IDX) = 'BUY '                                         
039400         ADD HX-AMOUNT (HX-IDX) TO WS-BUY-TOTAL                           
039500     ELSE                                                                 
039600         ADD HX-AMOUNT (HX-IDX) TO WS-SELL-TOTAL                          
039700     END-IF.                                                              
039800     MOVE HX-TXN-ID    (HX-IDX) TO RD-TXN-ID.                             
039900     MOVE HX-DATE      (HX-IDX) TO RD-DATE.                               
040000     MOVE HX-PROD-NAME (HX-IDX) TO RD-PROD-NAME.                          
040100     MOVE HX-TYPE      (HX-IDX) TO RD-TYPE.                               
040200     MOVE HX-UNITS     (HX-IDX) TO RD-UNITS.                              
040300     MOVE HX-NAV       (HX-IDX) TO RD-NAV.                                
040400     MOVE HX-AMOUNT    (HX-IDX) TO RD-AMOUNT.                             
040500     MOVE HX-STATUS    (HX-IDX) TO RD-STATUS.                             
040600     IF WS-LINE-CTR > 50                                                  
040700         PERFORM 910-WRITE-HEADINGS THRU 910-EXIT                         
040800     END-IF.                                                              
040900     WRITE HISTRPT-REC FROM RPT-DETAIL-LINE                               
041000         AFTER ADVANCING 1 LINE.                                          
041100     ADD 1 TO WS-LINE-CTR.                                                
041200     SET HX-IDX UP BY 1.                                                  
041300 410-EXIT.                                                                
041400     EXIT.                                                                
041500 900-CLOSE-FILES.                                                         
041600     CLOSE TXNIN HISTFLT HISTRPT.                                         
041700 900-EXIT.                                                                
041800     EXIT.                                                                
041900 910-WRITE-HEADINGS.                                                      
042000     ADD 1 TO WS-PAGE-CTR.                                                
042100     MOVE WS-PAGE-CTR TO RH-PAGE-NO.                                      
042200     MOVE WS-RD-MM TO RH-MM.                                              
042300     MOVE WS-RD-DD TO RH-DD.                                              
042400     MOVE WS-RD-YY TO RH-YY.                                              
042500     WRITE HISTRPT-REC FROM RPT-HEADING-1                                 
042600         AFTER ADVANCING TOP-OF-FORM.                                     
042700     WRITE HISTRPT-REC FROM RPT-HEADING-2                                 
042800         AFTER ADVANCING 2 LINES.                                         
042900     MOVE 2 TO WS-LINE-CTR.                                               
043000 910-EXIT.                                                                
043100     EXIT.                                                                
