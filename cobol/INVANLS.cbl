000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     INVANLS.                                                 
000300 AUTHOR.         K A TRAN.                                                
000400 INSTALLATION.   CORPORATE TRUST - INVESTMENT SYSTEMS.                    
000500 DATE-WRITTEN.   09/21/99.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800******************************************************************        
000900*    INVANLS - PORTFOLIO ANALYTICS SERVICE                                
001000*                                                                         
001100*    LOADS THE PRODUCT MASTER INTO A TABLE AND READS THE HOLDING          
001200*    FILE (USER-ID THEN PROD-ID SEQUENCE), BREAKING ON USER-ID TO         
001300*    PRINT A PER-USER SUMMARY, AN ASSET-ALLOCATION LINE FOR EACH          
001400*    INVESTMENT TYPE THE USER HOLDS, AND A GAIN/LOSS LINE FOR EACH        
001500*    HOLDING.                                                             
001600******************************************************************        
001700*    CHANGE LOG                                                           
001800*    ----------                                                           
001900*    09/21/99  KAT  ORIG-4510  INITIAL WRITE OF THIS STEP.        KAT9909 
002000*    11/02/98  KAT  ORIG-4477  Y2K - RUN DATE NOW ACCEPTED AS A   KAT9811 
002100*                  FULL 6-DIGIT DATE.  NO FIELD CHANGE.                   
002200*    03/09/01  DLW  ORIG-4601  ALLOCATION PERCENTAGE WIDENED TO   DLW0103 
002300*                  4 DECIMAL PLACES PER ANALYTICS REQUEST 118.            
002400*    10/17/05  DLW  ORIG-4689  GAIN/LOSS LINE NOW SHOWS PRODUCT   DLW0510 
002500*                  NAME IN PLACE OF PRODUCT NUMBER.                       
002550*    02/14/07  MPK  ORIG-4732  REPORT WAS PRINTING WITH NO        MPK0702 
002560*                  COLUMN HEADINGS UNLESS A RUN CROSSED THE               
002570*                  50-LINE PAGE BREAK - 100-INITIALIZE NOW                
002580*                  PRINTS THE FIRST PAGE HEADING LIKE THE OTHER           
002590*                  STEPS DO.                                              
002600******************************************************************        
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER.   IBM-390.                                              
003000 OBJECT-COMPUTER.   IBM-390.                                              
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT PRODMSTR ASSIGN TO PRODMSTR                                   
003600         ORGANIZATION IS SEQUENTIAL                                       
003700         FILE STATUS IS PROD-FILE-STATUS.                                 
003800     SELECT HOLDMSTR ASSIGN TO HOLDMSTR                                   
003900         ORGANIZATION IS SEQUENTIAL                                       
004000         FILE STATUS IS HOLD-FILE-STATUS.                                 
004100     SELECT ANLSRPT  ASSIGN TO ANLSRPT                                    
004200         ORGANIZATION IS SEQUENTIAL                                       
004300         FILE STATUS IS RPT-FILE-STATUS.                                  
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600 FD  PRODMSTR                                                             
004700     RECORD CONTAINS 80 CHARACTERS                                        
004800     LABEL RECORDS ARE STANDARD.                                          
004900 COPY INVPROD.                                                            
005000 FD  HOLDMSTR                                                             
005100     RECORD CONTAINS 40 CHARACTERS                                        
005200     LABEL RECORDS ARE STANDARD.                                          
005300 COPY INVHOLD.                                                            
005400 FD  ANLSRPT                                                              
005500     RECORD CONTAINS 132 CHARACTERS                                       
005600     LABEL RECORDS ARE OMITTED.                                           
005700 01  ANLSRPT-REC                     PIC X(132).                          
005800 WORKING-STORAGE SECTION.                                                 
005900 COPY INVSWS.                                                             
006000 01  WS-COUNTERS.                                                         
006100     05  WS-LINE-CTR                 PIC 9(02) COMP VALUE 0.              
006200     05  WS-PAGE-CTR                 PIC 9(04) COMP VALUE 0.              
006300     05  WS-PROD-CTR                 PIC 9(05) COMP VALUE 0.              
006400     05  WS-TYPE-CTR                 PIC 9(02) COMP VALUE 0.              
006500     05  WS-GL-CTR                   PIC 9(04) COMP VALUE 0.              
006550     05  FILLER                      PIC X(02).                           
006600 01  WS-BREAK-USER-ID                PIC 9(06) VALUE 0.                   
006700 01  WS-FIRST-HOLDING-SW             PIC X(01) VALUE 'Y'.                 
006800     88  WS-FIRST-HOLDING                VALUE 'Y'.                       
006900 01  WS-CALC-FIELDS.                                                      
007000     05  WS-INVESTED-VALUE           PIC S9(13)V99 COMP-3.                
007100     05  WS-CURRENT-VALUE            PIC S9(13)V99 COMP-3.                
007200     05  WS-GAIN-LOSS                PIC S9(13)V99 COMP-3.                
007300     05  WS-USER-INVESTED-TOT        PIC S9(13)V99 COMP-3.                
007400     05  WS-USER-CURRENT-TOT         PIC S9(13)V99 COMP-3.                
007500     05  WS-USER-ABS-RETURN          PIC S9(13)V99 COMP-3.                
007600     05  WS-USER-PCT-RETURN          PIC S9(05)V99 COMP-3.                
007700     05  WS-TYPE-PCT                 PIC S9(03)V9(04) COMP-3.             
007750     05  FILLER                      PIC X(02).                           
007800 01  WS-RUN-DATE                     PIC 9(06) VALUE 0.                   
007900 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                                 
008000     05  WS-RD-YY                    PIC 9(02).                           
008100     05  WS-RD-MM                    PIC 9(02).                           
008200     05  WS-RD-DD                    PIC 9(02).                           
008300*                                                                         
008400*    WS-PRINT-AREA - 930-WRITE-DETAIL-LINE WRITES FROM THIS ONE           
008500*    COMMON AREA SO THE PAGE-BREAK TEST IS CODED ONLY ONCE FOR            
008600*    ALL THREE LINE TYPES THIS REPORT PRINTS.                             
008700*                                                                         
008800 01  WS-PRINT-AREA                   PIC X(132) VALUE SPACES.             
008900*                                                                         
009000*    PRODUCT MASTER TABLE - LOADED ONCE, LOOKED UP BY PROD-ID             
009100*    FOR EVERY HOLDING AS IT IS READ.                                     
009200*                                                                         
009300 01  WS-PRODUCT-TABLE.                                                    
009400     05  WS-PRODUCT-ENTRY OCCURS 5000 TIMES                               
009500             INDEXED BY PT-IDX.                                           
009600         10  WT-PROD-ID              PIC 9(06).                           
009700         10  WT-PROD-NAME            PIC X(30).                           
009800         10  WT-PROD-TYPE            PIC X(04).                           
009900         10  WT-PROD-NAV             PIC S9(08)V99.                       
009950         10  FILLER                  PIC X(02).                           
010000*                                                                         
010100*    TYPE-ACCUMULATOR TABLE - CLEARED AT EACH USER BREAK, HOLDS           
010200*    ONE ENTRY PER DISTINCT INVESTMENT TYPE THE CURRENT USER              
010300*    HOLDS, WITH THE CURRENT VALUE SUMMED ACROSS ALL HOLDINGS OF          
010400*    THAT TYPE.                                                           
010500*                                                                         
010600 01  WS-TYPE-TABLE.                                                       
010700     05  WS-TYPE-ENTRY OCCURS 9 TIMES                                     
010800             INDEXED BY TY-IDX.                                           
010900         10  TY-TYPE-CODE            PIC X(04).                           
011000         10  TY-CURRENT-VALUE        PIC S9(13)V99 COMP-3.                
011050         10  FILLER                  PIC X(02).                           
011100*                                                                         
011200*    WS-TYPE-ENTRY-X GIVES 550-CLEAR-USER-TABLES A SINGLE-MOVE            
011300*    WAY TO BLANK OUT A TYPE SLOT BEFORE IT IS REUSED BY THE              
011400*    NEXT USER.                                                           
011500*                                                                         
011600 01  WS-TYPE-ENTRY-X REDEFINES WS-TYPE-TABLE.                             
011700     05  WS-TYPE-ENTRY-R OCCURS 9 TIMES                                   
011800             INDEXED BY TYX-IDX                                           
011900             PIC X(14).                                                   
012000*                                                                         
012100*    GAIN/LOSS TABLE - BUFFERS ONE ENTRY PER HOLDING OF THE               
012200*    CURRENT USER SO THE DETAIL LINES CAN BE PRINTED AFTER THE            
012300*    USER SUMMARY AND ALLOCATION LINES, ONCE THE BREAK IS SEEN.           
012400*                                                                         
012500 01  WS-GL-TABLE.                                                         
012600     05  WS-GL-ENTRY OCCURS 500 TIMES                                     
012700             INDEXED BY GL-IDX.                                           
012800         10  GL-PROD-NAME            PIC X(30).                           
012900         10  GL-AMOUNT               PIC S9(13)V99 COMP-3.                
012950         10  FILLER                  PIC X(02).                           
013000 01  RPT-HEADING-1.                                                       
013100     05  FILLER                      PIC X(40) VALUE SPACES.              
013200     05  FILLER                      PIC X(45)                            
013300         VALUE 'PORTFOLIO ANALYTICS REPORT'.                              
013400     05  FILLER                      PIC X(05) VALUE SPACES.              
013500*                                                                         
013600*    RPT-HEADING-1-X - PAGE NUMBER IS OVERLAID ON THE TRAILING            
013700*    FILLER OF RPT-HEADING-1 AT EACH NEW PAGE.                            
013800*                                                                         
013900 01  RPT-HEADING-1-X REDEFINES RPT-HEADING-1.                             
014000     05  FILLER                      PIC X(85).                           
014100     05  RH-PAGE-NO                  PIC ZZZ9.                            
014200     05  FILLER                      PIC X(01).                           
014300 01  RPT-HEADING-2.                                                       
014400     05  FILLER                      PIC X(01) VALUE SPACE.               
014500     05  FILLER                      PIC X(07) VALUE 'USER ID'.           
014600     05  FILLER                      PIC X(05) VALUE SPACE.               
014700     05  FILLER                      PIC X(12)                            
014800         VALUE 'INVESTED TOT'.                                            
014900     05  FILLER                      PIC X(03) VALUE SPACE.               
015000     05  FILLER                      PIC X(12)                            
015100         VALUE 'CURRENT TOT '.                                            
015200     05  FILLER                      PIC X(03) VALUE SPACE.               
015300     05  FILLER                      PIC X(11)                            
015400         VALUE 'ABS RETURN '.                                             
015500     05  FILLER                      PIC X(02) VALUE SPACE.               
015600     05  FILLER                      PIC X(08) VALUE 'PCT RET'.           
015700     05  FILLER                      PIC X(06) VALUE SPACE.               
015800     05  RH-MM                       PIC 99.                              
015900     05  FILLER                      PIC X(01) VALUE '/'.                 
016000     05  RH-DD                       PIC 99.                              
016100     05  FILLER                      PIC X(01) VALUE '/'.                 
016200     05  RH-YY                       PIC 99.                              
016300 01  RPT-USER-SUMMARY-LINE.                                               
016400     05  FILLER                      PIC X(01) VALUE SPACE.               
016500     05  RS-USER-ID                  PIC 9(06).                           
016600     05  FILLER                      PIC X(06) VALUE SPACE.               
016700     05  RS-INVESTED                 PIC Z,ZZZ,ZZ9.99.                    
016800     05  FILLER                      PIC X(02) VALUE SPACE.               
016900     05  RS-CURRENT                  PIC Z,ZZZ,ZZ9.99.                    
017000     05  FILLER                      PIC X(02) VALUE SPACE.               
017100     05  RS-ABS-RETURN               PIC -Z,ZZZ,ZZ9.99.                   
017200     05  FILLER                      PIC X(02) VALUE SPACE.               
017300     05  RS-PCT-RETURN               PIC -ZZ9.99.                         
017400 01  RPT-ALLOC-LINE.                                                      
017500     05  FILLER                      PIC X(03) VALUE SPACE.               
017600     05  FILLER                      PIC X(11)                            
017700         VALUE 'ALLOC TYPE:'.                                             
017800     05  RA-TYPE-CODE                PIC X(04).                           
017900     05  FILLER                      PIC X(03) VALUE SPACE.               
018000     05  FILLER                      PIC X(08) VALUE 'VALUE : '.          
018100     05  RA-CURRENT-VALUE            PIC Z,ZZZ,ZZ9.99.                    
018200     05  FILLER                      PIC X(03) VALUE SPACE.               
018300     05  FILLER                      PIC X(05) VALUE 'PCT: '.             
018400     05  RA-PERCENT                  PIC ZZ9.9999.                        
018500 01  RPT-GAINLOSS-LINE.                                                   
018600     05  FILLER                      PIC X(03) VALUE SPACE.               
018700     05  FILLER                      PIC X(09) VALUE 'HOLDING: '.         
018800     05  RG-PROD-NAME                PIC X(30).                           
018900     05  FILLER                      PIC X(03) VALUE SPACE.               
019000     05  FILLER                      PIC X(11)                            
019100         VALUE 'GAIN/LOSS: '.                                             
019200     05  RG-AMOUNT                   PIC -Z,ZZZ,ZZ9.99.                   
019300 PROCEDURE DIVISION.                                                      
019400 000-MAINLINE.                                                            
019500     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
019600     PERFORM 200-LOAD-PRODUCT-MASTER THRU 200-EXIT.                       
019700     PERFORM 300-PROCESS-HOLDINGS THRU 300-EXIT                           
019800         UNTIL HOLD-FILE-EOF.                                             
019900     IF NOT WS-FIRST-HOLDING                                              
020000         PERFORM 500-WRITE-USER-SECTION THRU 500-EXIT                     
020100     END-IF.                                                              
020200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
020300     GOBACK.                                                              
020400 100-INITIALIZE.                                                          
020500     ACCEPT WS-RUN-DATE FROM DATE.                                        
020600     OPEN INPUT  PRODMSTR HOLDMSTR.                                       
020700     OPEN OUTPUT ANLSRPT.                                                 
020800     IF NOT PROD-FILE-OK OR NOT HOLD-FILE-OK                              
020900         DISPLAY 'INVANLS - MASTER FILE OPEN FAILED'                      
021000         MOVE 16 TO RETURN-CODE                                           
021100         GOBACK                                                           
021200     END-IF.                                                              
021300     PERFORM 550-CLEAR-USER-TABLES THRU 550-EXIT.                         
021350     PERFORM 910-WRITE-HEADINGS THRU 910-EXIT.                            
021400 100-EXIT.                                                                
021500     EXIT.                                                                
021600 200-LOAD-PRODUCT-MASTER.                                                 
021700     MOVE 0 TO WS-PROD-CTR.                                               
021800 200-READ-LOOP.                                                           
021900     READ PRODMSTR                                                        
022000         AT END                                                           
022100             GO TO 200-EXIT                                               
022200     END-READ.                                                            
022300     ADD 1 TO WS-PROD-CTR.                                                
022400     SET PT-IDX TO WS-PROD-CTR.                                           
022500     MOVE PROD-ID         TO WT-PROD-ID (PT-IDX).                         
022600     MOVE PROD-NAME       TO WT-PROD-NAME (PT-IDX).                       
022700     MOVE PROD-TYPE       TO WT-PROD-TYPE (PT-IDX).                       
022800     MOVE PROD-NAV        TO WT-PROD-NAV (PT-IDX).                        
022900     GO TO 200-READ-LOOP.                                                 
023000 200-EXIT.                                                                
023100     EXIT.                                                                
023200*                                                                         
023300*    300-PROCESS-HOLDINGS - ONE HOLDING PER PASS.  A CHANGE IN            
023400*    HOLD-USER-ID FLUSHES THE PRIOR USER'S SECTION BEFORE THE             
023500*    NEW HOLDING IS ACCUMULATED.                                          
023600*                                                                         
023700 300-PROCESS-HOLDINGS.                                                    
023800     READ HOLDMSTR                                                        
023900         AT END                                                           
024000             MOVE 'Y' TO HOLD-FILE-STATUS                                 
024100             GO TO 300-EXIT                                               
024200     END-READ.                                                            
024300     IF WS-FIRST-HOLDING                                                  
024400         MOVE 'N' TO WS-FIRST-HOLDING-SW                                  
024500         MOVE HOLD-USER-ID TO WS-BREAK-USER-ID                            
024600     ELSE                                                                 
024700         IF HOLD-USER-ID NOT = WS-BREAK-USER-ID                           
024800             PERFORM 500-WRITE-USER-SECTION THRU 500-EXIT                 
024900             PERFORM 550-CLEAR-USER-TABLES THRU 550-EXIT                  
025000             MOVE HOLD-USER-ID TO WS-BREAK-USER-ID                        
025100         END-IF                                                           
025200     END-IF.                                                              
025300     PERFORM 310-FIND-PRODUCT THRU 310-EXIT.                              
025400     PERFORM 330-ACCUM-HOLDING THRU 330-EXIT.                             
025500 300-EXIT.                                                                
025600     EXIT.                                                                
025700 310-FIND-PRODUCT.                                                        
025800     MOVE 'N' TO WS-FOUND-SW.                                             
025900     SET PT-IDX TO 1.                                                     
026000     PERFORM 312-FIND-PRODUCT-STEP THRU 312-EXIT                          
026100         UNTIL PT-IDX > WS-PROD-CTR OR WS-WAS-FOUND.                      
026200 310-EXIT.                                                                
026300     EXIT.                                                                
026400 312-FIND-PRODUCT-STEP.                                                   
026500     IF WT-PROD-ID (PT-IDX) = HOLD-PROD-ID                                
026600         MOVE 'Y' TO WS-FOUND-SW                                          
026700     ELSE                                                                 
026800         SET PT-IDX UP BY 1                                               
026900     END-IF.                                                              
027000 312-EXIT.                                                                
027100     EXIT.                                                                
027200*                                                                         
027300*    330-ACCUM-HOLDING - COMPUTES THE INVESTED VALUE, CURRENT             
027400*    VALUE AND GAIN/LOSS FOR THIS HOLDING, ADDS TO THE USER               
027500*    TOTALS AND THE TYPE TABLE, AND BUFFERS A GAIN/LOSS ENTRY.            
027600*    A HOLDING WHOSE PRODUCT WAS NOT FOUND ON THE MASTER IS               
027700*    SKIPPED - IT CANNOT BE PRICED.                                       
027800*                                                                         
027900 330-ACCUM-HOLDING.                                                       
028000     IF NOT WS-WAS-FOUND                                                  
028100         GO TO 330-EXIT                                                   
028200     END-IF.                                                              
028300     COMPUTE WS-INVESTED-VALUE ROUNDED =                                  
028400             HOLD-UNITS * HOLD-AVG-PRICE.                                 
028500     COMPUTE WS-CURRENT-VALUE ROUNDED =                                   
028600             HOLD-UNITS * WT-PROD-NAV (PT-IDX).                           
028700     COMPUTE WS-GAIN-LOSS ROUNDED =                                       
028800             (WT-PROD-NAV (PT-IDX) - HOLD-AVG-PRICE) * HOLD-UNITS.        
028900     ADD WS-INVESTED-VALUE TO WS-USER-INVESTED-TOT.                       
029000     ADD WS-CURRENT-VALUE  TO WS-USER-CURRENT-TOT.                        
029100     PERFORM 340-ACCUM-TYPE THRU 340-EXIT.                                
029200     PERFORM 360-ADD-GL-ENTRY THRU 360-EXIT.                              
029300 330-EXIT.                                                                
029400     EXIT.                                                                
029500 340-ACCUM-TYPE.                                                          
029600     MOVE 'N' TO WS-FOUND-SW.                                             
029700     SET TY-IDX TO 1.                                                     
029800     PERFORM 342-FIND-TYPE-STEP THRU 342-EXIT                             
029900         UNTIL TY-IDX > WS-TYPE-CTR OR WS-WAS-FOUND.                      
030000     IF NOT WS-WAS-FOUND                                                  
030100         ADD 1 TO WS-TYPE-CTR                                             
030200         SET TY-IDX TO WS-TYPE-CTR                                        
030300         MOVE WT-PROD-TYPE (PT-IDX) TO TY-TYPE-CODE (TY-IDX)              
030400         MOVE 0 TO TY-CURRENT-VALUE (TY-IDX)                              
030500     END-IF.                                                              
030600     ADD WS-CURRENT-VALUE TO TY-CURRENT-VALUE (TY-IDX).                   
030700 340-EXIT.                                                                
030800     EXIT.                                                                
030900 342-FIND-TYPE-STEP.                                                      
031000     IF TY-TYPE-CODE (TY-IDX) = WT-PROD-TYPE (PT-IDX)                     
031100         MOVE 'Y' TO WS-FOUND-SW                                          
031200     ELSE                                                                 
031300         SET TY-IDX UP BY 1                                               
031400     END-IF.                                                              
031500 342-EXIT.                                                                
031600     EXIT.                                                                
031700 360-ADD-GL-ENTRY.                                                        
031800     ADD 1 TO WS-GL-CTR.                                                  
031900     SET GL-IDX TO WS-GL-CTR.                                             
032000     MOVE WT-PROD-NAME (PT-IDX) TO GL-PROD-NAME (GL-IDX).                 
032100     MOVE WS-GAIN-LOSS           TO GL-AMOUNT    (GL-IDX).                
032200 360-EXIT.                                                                
032300     EXIT.                                                                
032400*                                                                         
032500*    500-WRITE-USER-SECTION - PRINTS THE SUMMARY LINE, THEN               
032600*    ONE ALLOCATION LINE PER TYPE HELD, THEN ONE GAIN/LOSS LINE           
032700*    PER HOLDING, FOR THE USER JUST COMPLETED.                            
032800*                                                                         
032900 500-WRITE-USER-SECTION.                                                  
033000     COMPUTE WS-USER-ABS-RETURN =                                         
033100             WS-USER-CURRENT-TOT - WS-USER-INVESTED-TOT.                  
033200     IF WS-USER-INVESTED-TOT > 0                                          
033300         COMPUTE WS-USER-PCT-RETURN ROUNDED =                             
033400                 WS-USER-ABS-RETURN * 100 / WS-USER-INVESTED-TOT          
033500     ELSE                                                                 
033600         MOVE 0 TO WS-USER-PCT-RETURN                                     
033700     END-IF.                                                              
033800     MOVE WS-BREAK-USER-ID      TO RS-USER-ID.                            
033900     MOVE WS-USER-INVESTED-TOT  TO RS-INVESTED.                           
034000     MOVE WS-USER-CURRENT-TOT   TO RS-CURRENT.                            
034100     MOVE WS-USER-ABS-RETURN    TO RS-ABS-RETURN.                         
034200     MOVE WS-USER-PCT-RETURN    TO RS-PCT-RETURN.                         
034300     MOVE RPT-USER-SUMMARY-LINE TO WS-PRINT-AREA.                         
034400     PERFORM 930-WRITE-DETAIL-LINE THRU 930-EXIT.                         
034500     SET TY-IDX TO 1.                                                     
034600     PERFORM 510-WRITE-ALLOC-STEP THRU 510-EXIT                           
034700         UNTIL TY-IDX > WS-TYPE-CTR.                                      
034800     SET GL-IDX TO 1.                                                     
034900     PERFORM 520-WRITE-GAINLOSS-STEP THRU 520-EXIT                        
035000         UNTIL GL-IDX > WS-GL-CTR.                                        
035100 500-EXIT.                                                                
035200     EXIT.                                                                
035300 510-WRITE-ALLOC-STEP.                                                    
035400     IF WS-USER-CURRENT-TOT > 0                                           
035500         COMPUTE WS-TYPE-PCT ROUNDED =                                    
035600                 TY-CURRENT-VALUE (TY-IDX) * 100 /                        
035700                 WS-USER-CURRENT-TOT                                      
035800     ELSE                                                                 
035900         MOVE 0 TO WS-TYPE-PCT                                            
036000     END-IF.                                                              
036100     MOVE TY-TYPE-CODE (TY-IDX)     TO RA-TYPE-CODE.                      
036200     MOVE TY-CURRENT-VALUE (TY-IDX) TO RA-CURRENT-VALUE.                  
036300     MOVE WS-TYPE-PCT               TO RA-PERCENT.                        
036400     MOVE RPT-ALLOC-LINE TO WS-PRINT-AREA.                                
036500     PERFORM 930-WRITE-DETAIL-LINE THRU 930-EXIT.                         
036600     SET TY-IDX UP BY 1.                                                  
036700 510-EXIT.                                                                
036800     EXIT.                                                                
036900 520-WRITE-GAINLOSS-STEP.                                                 
037000     MOVE GL-PROD-NAME (GL-IDX) TO RG-PROD-NAME.                          
037100     MOVE GL-AMOUNT    (GL-IDX) TO RG-AMOUNT.                             
037200     MOVE RPT-GAINLOSS-LINE TO WS-PRINT-AREA.                             
037300     PERFORM 930-WRITE-DETAIL-LINE THRU 930-EXIT.                         
037400     SET GL-IDX UP BY 1.                                                  
037500 520-EXIT.                                                                
037600     EXIT.                                                                
037700*                                                                         
037800*    550-CLEAR-USER-TABLES - RESETS THE USER TOTALS, THE TYPE             
037900*    TABLE AND THE GAIN/LOSS TABLE AHEAD OF THE NEXT USER.                
038000*                                                                         
038100 550-CLEAR-USER-TABLES.                                                   
038200     MOVE 0 TO WS-USER-INVESTED-TOT.                                      
038300     MOVE 0 TO WS-USER-CURRENT-TOT.                                       
038400     MOVE 0 TO WS-TYPE-CTR.                                               
038500     MOVE 0 TO WS-GL-CTR.                                                 
038600     SET TYX-IDX TO 1.                                                    
038700     PERFORM 552-CLEAR-TYPE-STEP THRU 552-EXIT                            
038800         UNTIL TYX-IDX > 9.                                               
038900 550-EXIT.                                                                
039000     EXIT.                                                                
039100 552-CLEAR-TYPE-STEP.                                                     
039200     MOVE SPACES TO WS-TYPE-ENTRY-R (TYX-IDX).                            
039300     SET TYX-IDX UP BY 1.                                                 
039400 552-EXIT.                                                                
039500     EXIT.                                                                
039600 900-CLOSE-FILES.                                                         
039700     CLOSE PRODMSTR HOLDMSTR ANLSRPT.                                     
039800 900-EXIT.                                                                
039900     EXIT.                                                                
040000 910-WRITE-HEADINGS.                                                      
040100     ADD 1 TO WS-PAGE-CTR.                                                
040200     MOVE WS-PAGE-CTR TO RH-PAGE-NO.                                      
040300     MOVE WS-RD-MM TO RH-MM.                                              
040400     MOVE WS-RD-DD TO RH-DD.                                              
040500     MOVE WS-RD-YY TO RH-YY.                                              
040600     WRITE ANLSRPT-REC FROM RPT-HEADING-1                                 
040700         AFTER ADVANCING TOP-OF-FORM.                                     
040800     WRITE ANLSRPT-REC FROM RPT-HEADING-2                                 
040900         AFTER ADVANCING 2 LINES.                                         
041000     MOVE 2 TO WS-LINE-CTR.                                               
041100 910-EXIT.                                                                
041200     EXIT.                                                                
041300*                                                                         
041400*    930-WRITE-DETAIL-LINE - ONE COMMON PARAGRAPH FOR ALL THREE           
041500*    LINE TYPES THIS REPORT PRINTS, SO THE PAGE BREAK TEST IS             
041600*    CODED ONLY ONCE.  THE CALLER MOVES ITS LINE INTO                     
041700*    WS-PRINT-AREA BEFORE PERFORMING THIS PARAGRAPH.                      
041800*                                                                         
041900 930-WRITE-DETAIL-LINE.                                                   
042000     IF WS-LINE-CTR > 50                                                  
042100         PERFORM 910-WRITE-HEADINGS THRU 910-EXIT                         
042200     END-IF.                                                              
042300     WRITE ANLSRPT-REC FROM WS-PRINT-AREA                                 
042400         AFTER ADVANCING 1 LINE.                                          
042500     ADD 1 TO WS-LINE-CTR.                                                
042600 930-EXIT.                                                                
042700     EXIT.                                                                
