000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     INVPRDM.                                                 
000300 AUTHOR.         R H STRAUSS.                                             
000400 INSTALLATION.   CORPORATE TRUST - INVESTMENT SYSTEMS.                    
000500 DATE-WRITTEN.   05/14/96.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800******************************************************************        
000900*    INVPRDM - INVESTMENT PRODUCT CATALOGUE MAINTENANCE                   
001000*                                                                         
001100*    READS THE PRODUCT MASTER AND A MAINTENANCE-ACTION INPUT              
001200*    FILE, APPLIES CREATE / UPDATE / SOFT-DELETE ACTIONS TO THE           
001300*    MASTER, WRITES ANY REJECTED ACTIONS TO THE EXCEPTION REPORT          
001400*    AND, WHEN A LIST ACTION IS PRESENTED, FILTERS THE ACTIVE             
001500*    PRODUCTS BY TYPE / RISK / MAX MINIMUM-INVESTMENT / NAME              
001600*    SUBSTRING ONTO THE SAME REPORT.                                      
001700******************************************************************        
001800*    CHANGE LOG                                                           
001900*    ----------                                                           
002000*    05/14/96  RHS  ORIG-4410  INITIAL WRITE OF THIS STEP.        RHS9605 
002100*    09/03/96  RHS  ORIG-4421  ADDED NAME-SUBSTRING FILTER.       RHS9609 
002200*    02/19/97  KAT  ORIG-4438  REJECT-REASON NOW ON REPORT.       KAT9702 
002300*    11/02/98  KAT  ORIG-4477  Y2K - PREP FOR CENTURY DATES IN    KAT9811 
002400*                  DOWNSTREAM FEEDS.  NO FIELD CHANGE HERE.               
002500*    03/09/01  DLW  ORIG-4601  ADDED PROD-RISK FILTER, SOFT       DLW0103 
002600*                  DELETE NOW A NO-OP ON AN INACTIVE PRODUCT.             
002700*    08/27/03  DLW  ORIG-4655  MAX-MIN-INVEST FILTER ADDED.       DLW0308 
002800******************************************************************        
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER.   IBM-390.                                              
003200 OBJECT-COMPUTER.   IBM-390.                                              
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT PRODMSTR ASSIGN TO PRODMSTR                                   
003800         ORGANIZATION IS SEQUENTIAL                                       
003900         FILE STATUS IS PROD-FILE-STATUS.                                 
004000     SELECT PRODOUT  ASSIGN TO PRODOUT                                    
004100         ORGANIZATION IS SEQUENTIAL                                       
004200         FILE STATUS IS PRODO-FILE-STATUS.                                
004300     SELECT PRODACTN ASSIGN TO PRODACTN                                   
004400         ORGANIZATION IS SEQUENTIAL                                       
004500         FILE STATUS IS ACTN-FILE-STATUS.                                 
004600     SELECT PRODRPT  ASSIGN TO PRODRPT                                    
004700         ORGANIZATION IS SEQUENTIAL                                       
004800         FILE STATUS IS RPT-FILE-STATUS.                                  
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  PRODMSTR                                                             
005200     RECORD CONTAINS 80 CHARACTERS                                        
005300     LABEL RECORDS ARE STANDARD.                                          
005400 COPY INVPROD.                                                            
005500 FD  PRODOUT                                                              
005600     RECORD CONTAINS 80 CHARACTERS                                        
005700     LABEL RECORDS ARE STANDARD.                                          
005800 01  PRODOUT-REC                     PIC X(80).                           
005900 FD  PRODACTN                                                             
006000     RECORD CONTAINS 120 CHARACTERS                                       
006100     LABEL RECORDS ARE STANDARD.                                          
006200 01  PRODACTN-REC.                                                        
006300     05  PA-ACTION                   PIC X(01).                           
006400         88  PA-ACTION-CREATE             VALUE 'C'.                      
006500         88  PA-ACTION-UPDATE             VALUE 'U'.                      
006600         88  PA-ACTION-DELETE             VALUE 'D'.                      
006700         88  PA-ACTION-LIST               VALUE 'L'.                      
006800     05  PA-PROD-ID                  PIC 9(06).                           
006900     05  PA-PROD-NAME                PIC X(30).                           
007000     05  PA-PROD-TYPE                PIC X(04).                           
007100     05  PA-PROD-RISK                PIC X(01).                           
007200     05  PA-PROD-MIN-INVEST          PIC S9(10)V99.                       
007300     05  PA-PROD-EXP-RETURN          PIC S9(03)V99.                       
007400     05  PA-PROD-NAV                 PIC S9(08)V99.                       
007500     05  PA-FLT-TYPE                 PIC X(04).                           
007600     05  PA-FLT-RISK                 PIC X(01).                           
007700     05  PA-FLT-MAX-MIN-INVEST       PIC S9(10)V99.                       
007800     05  PA-FLT-NAME-TEXT            PIC X(30).                           
007900     05  FILLER                      PIC X(04).                           
008000 FD  PRODRPT                                                              
008100     RECORD CONTAINS 132 CHARACTERS                                       
008200     LABEL RECORDS ARE OMITTED.                                           
008300 01  PRODRPT-REC                     PIC X(132).                          
008400 WORKING-STORAGE SECTION.                                                 
008500 COPY INVSWS.                                                             
008600 01  PRODO-FILE-STATUS               PIC X(02).                           
008700     88  PRODO-FILE-OK                   VALUE '00'.                      
008800 01  ACTN-FILE-STATUS                PIC X(02).                           
008900     88  ACTN-FILE-OK                    VALUE '00'.                      
009000     88  ACTN-FILE-EOF                    VALUE '10'.                     
009100 01  WS-COUNTERS.                                                         
009200     05  WS-LINE-CTR                 PIC 9(02) COMP VALUE 0.              
009300     05  WS-PAGE-CTR                 PIC 9(04) COMP VALUE 0.              
009400     05  WS-REJECT-CTR               PIC 9(05) COMP VALUE 0.              
009500     05  WS-LIST-CTR                 PIC 9(05) COMP VALUE 0.              
009600     05  WS-TBL-CTR                  PIC 9(05) COMP VALUE 0.              
009700     05  WS-TBL-SUB                  PIC 9(05) COMP VALUE 0.              
009750     05  FILLER                      PIC X(02).                           
009800 01  WS-REJECT-REASON                PIC X(30) VALUE SPACES.              
009900 01  WS-NAME-UPPER                   PIC X(30).                           
010000 01  WS-FLT-NAME-UPPER               PIC X(30).                           
010100 01  WS-LOWER-ALPHABET               PIC X(26) VALUE                      
010200     'abcdefghijklmnopqrstuvwxyz'.                                        
010300 01  WS-UPPER-ALPHABET               PIC X(26) VALUE                      
010400     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                        
010500 01  WS-SRCH-FIELDS.                                                      
010600     05  WS-FLT-LEN                  PIC 9(02) COMP VALUE 0.              
010700     05  WS-SRCH-START               PIC 9(02) COMP VALUE 0.              
010750     05  FILLER                      PIC X(02).                           
010800 01  WS-RUN-DATE                     PIC 9(06) VALUE 0.                   
010900 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                                 
011000     05  WS-RD-YY                    PIC 9(02).                           
011100     05  WS-RD-MM                    PIC 9(02).                           
011200     05  WS-RD-DD                    PIC 9(02).                           
011300*                                                                         
011400*    TABLE OF THE PRODUCT MASTER HELD IN STORAGE WHILE THE                
011500*    MAINTENANCE-ACTION FILE IS PROCESSED - REBUILT AND WRITTEN           
011600*    BACK TO PRODOUT AT END OF RUN.                                       
011700 01  WS-PRODUCT-TABLE.                                                    
011800     05  WS-PRODUCT-ENTRY OCCURS 5000 TIMES                               
011900             INDEXED BY PT-IDX.                                           
012000         10  WT-PROD-ID              PIC 9(06).                           
012100         10  WT-PROD-NAME            PIC X(30).                           
012200         10  WT-PROD-TYPE            PIC X(04).                           
012300         10  WT-PROD-RISK            PIC X(01).                           
012400         10  WT-PROD-MIN-INVEST      PIC S9(10)V99.                       
012500         10  WT-PROD-EXP-RETURN      PIC S9(03)V99.                       
012600         10  WT-PROD-NAV             PIC S9(08)V99.                       
012700         10  WT-PROD-ACTIVE          PIC X(01).                           
012750         10  FILLER                  PIC X(02).                           
012800*                                                                         
012900*    WS-PRODUCT-ENTRY-X GIVES 330-ADD-PRODUCT A SINGLE-MOVE WAY           
013000*    TO BLANK OUT A TABLE SLOT BEFORE THE INCOMING FIELDS ARE             
013100*    MOVED IN, SO NO STALE BYTES SURVIVE FROM A REUSED SLOT.              
013200*                                                                         
013300 01  WS-PRODUCT-ENTRY-X REDEFINES WS-PRODUCT-TABLE.                       
013400     05  WS-PRODUCT-ENTRY-R OCCURS 5000 TIMES                             
013500             INDEXED BY PTX-IDX                                           
013600             PIC X(71).                                                   
013700 01  RPT-HEADING-1.                                                       
013800     05  FILLER                      PIC X(35) VALUE SPACES.              
013900     05  FILLER                      PIC X(45) VALUE                      
014000         'INVESTMENT PRODUCT CATALOGUE - EXCEPTION / L'.                  
014100     05  FILLER                      PIC X(08) VALUE 'IST RPT'.           
014200     05  FILLER                      PIC X(05) VALUE SPACES.              
014300*                                                                         
014400*    RPT-HEADING-1-X - PAGE NUMBER IS OVERLAID ON THE TRAILING            
014500*    FILLER OF RPT-HEADING-1 AT EACH NEW PAGE.                            
014600*                                                                         
014700 01  RPT-HEADING-1-X REDEFINES RPT-HEADING-1.                             
014800     05  FILLER                      PIC X(88).                           
014900     05  RH-PAGE-NO                  PIC ZZZ9.                            
015000     05  FILLER                      PIC X(01).                           
015100 01  RPT-HEADING-2.                                                       
015200     05  FILLER                      PIC X(01) VALUE SPACE.               
015300     05  FILLER                      PIC X(07) VALUE 'PROD ID'.           
015400     05  FILLER                      PIC X(03) VALUE SPACE.               
015500     05  FILLER                      PIC X(30)                            
015600         VALUE 'PRODUCT NAME'.                                            
015700     05  FILLER                      PIC X(05) VALUE 'TYPE '.             
015800     05  FILLER                      PIC X(05) VALUE 'RISK '.             
015900     05  FILLER                      PIC X(14)                            
016000         VALUE 'MIN-INVEST   '.                                           
016100     05  FILLER                      PIC X(10) VALUE 'NAV      '.         
016200     05  FILLER                      PIC X(30) VALUE                      
016300         'REASON / REMARKS'.                                              
016400     05  FILLER                      PIC X(02) VALUE SPACE.               
016500     05  RH-MM                       PIC 99.                              
016600     05  FILLER                      PIC X(01) VALUE '/'.                 
016700     05  RH-DD                       PIC 99.                              
016800     05  FILLER                      PIC X(01) VALUE '/'.                 
016900     05  RH-YY                       PIC 99.                              
017000 01  RPT-DETAIL-LINE.                                                     
017100     05  FILLER                      PIC X(01) VALUE SPACE.               
017200     05  RD-PROD-ID                  PIC 9(06).                           
017300     05  FILLER                      PIC X(04) VALUE SPACE.               
017400     05  RD-PROD-NAME                PIC X(30).                           
017500     05  RD-PROD-TYPE                PIC X(05).                           
017600     05  RD-PROD-RISK                PIC X(05).                           
017700     05  RD-MIN-INVEST               PIC Z,ZZZ,ZZZ,ZZ9.99.                
017800     05  FILLER                      PIC X(02) VALUE SPACE.               
017900     05  RD-NAV                      PIC Z,ZZZ,ZZ9.99.                    
018000     05  FILLER                      PIC X(02) VALUE SPACE.               
018100     05  RD-REASON                   PIC X(30).                           
018200 01  RPT-TOTAL-LINE.                                                      
018300     05  FILLER                      PIC X(01) VALUE SPACE.               
018400     05  FILLER                      PIC X(20) VALUE                      
018500         'ACTIONS REJECTED : '.                                           
018600     05  RT-REJECT-CTR               PIC ZZZ,ZZ9.                         
018700     05  FILLER                      PIC X(05) VALUE SPACE.               
018800     05  FILLER                      PIC X(20) VALUE                      
018900         'PRODUCTS LISTED :  '.                                           
019000     05  RT-LIST-CTR                 PIC ZZZ,ZZ9.                         
019100 PROCEDURE DIVISION.                                                      
019200 000-MAINLINE.                                                            
019300     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
019400     PERFORM 200-LOAD-PRODUCT-MASTER THRU 200-EXIT.                       
019500     PERFORM 300-PROCESS-ACTIONS THRU 300-EXIT                            
019600         UNTIL ACTN-FILE-EOF.                                             
019700     PERFORM 400-REWRITE-PRODUCT-MASTER THRU 400-EXIT.                    
019800     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
019900     GOBACK.                                                              
020000 100-INITIALIZE.                                                          
020100     ACCEPT WS-RUN-DATE FROM DATE.                                        
020200     OPEN INPUT  PRODMSTR PRODACTN.                                       
020300     OPEN OUTPUT PRODOUT  PRODRPT.                                        
020400     IF NOT PROD-FILE-OK                                                  
020500         DISPLAY 'INVPRDM - PRODMSTR OPEN FAILED '                        
020600             PROD-FILE-STATUS                                             
020700         MOVE 16 TO RETURN-CODE                                           
020800         GOBACK                                                           
020900     END-IF.                                                              
021000     PERFORM 910-WRITE-HEADINGS THRU 910-EXIT.                            
021100 100-EXIT.                                                                
021200     EXIT.                                                                
021300 200-LOAD-PRODUCT-MASTER.                                                 
021400     MOVE 0 TO WS-TBL-CTR.                                                
021500 200-READ-LOOP.                                                           
021600     READ PRODMSTR                                                        
021700         AT END                                                           
021800             GO TO 200-EXIT                                               
021900     END-READ.                                                            
022000     ADD 1 TO WS-TBL-CTR.                                                 
022100     SET PT-IDX TO WS-TBL-CTR.                                            
022200     MOVE PROD-ID         TO WT-PROD-ID (PT-IDX).                         
022300     MOVE PROD-NAME       TO WT-PROD-NAME (PT-IDX).                       
022400     MOVE PROD-TYPE       TO WT-PROD-TYPE (PT-IDX).                       
022500     MOVE PROD-RISK       TO WT-PROD-RISK (PT-IDX).                       
022600     MOVE PROD-MIN-INVEST TO WT-PROD-MIN-INVEST (PT-IDX).                 
022700     MOVE PROD-EXP-RETURN TO WT-PROD-EXP-RETURN (PT-IDX).                 
022800     MOVE PROD-NAV        TO WT-PROD-NAV (PT-IDX).                        
022900     MOVE PROD-ACTIVE     TO WT-PROD-ACTIVE (PT-IDX).                     
023000     GO TO 200-READ-LOOP.                                                 
023100 200-EXIT.                                                                
023200     EXIT.                                                                
023300 300-PROCESS-ACTIONS.                                                     
023400     READ PRODACTN                                                        
023500         AT END                                                           
023600             MOVE 'Y' TO ACTN-FILE-STATUS                                 
023700             GO TO 300-EXIT                                               
023800     END-READ.                                                            
023900     EVALUATE TRUE                                                        
024000         WHEN PA-ACTION-CREATE                                            
024100             PERFORM 310-VALIDATE-ACTION THRU 310-EXIT                    
024200             IF WS-REJECT-REASON = SPACES                                 
024300                 PERFORM 320-FIND-PRODUCT THRU 320-EXIT                   
024400                 IF WS-WAS-FOUND                                          
024500                     MOVE 'PRODUCT ALREADY EXISTS' TO                     
024600                         WS-REJECT-REASON                                 
024700                 ELSE                                                     
024800                     PERFORM 330-ADD-PRODUCT THRU 330-EXIT                
024900                 END-IF                                                   
025000             END-IF                                                       
025100         WHEN PA-ACTION-UPDATE                                            
025200             PERFORM 320-FIND-PRODUCT THRU 320-EXIT                       
025300             IF NOT WS-WAS-FOUND                                          
025400                 MOVE 'PRODUCT NOT FOUND' TO WS-REJECT-REASON             
025500             ELSE                                                         
025600                 PERFORM 340-UPDATE-PRODUCT THRU 340-EXIT                 
025700             END-IF                                                       
025800         WHEN PA-ACTION-DELETE                                            
025900             PERFORM 320-FIND-PRODUCT THRU 320-EXIT                       
026000             IF NOT WS-WAS-FOUND                                          
026100                 MOVE 'PRODUCT NOT FOUND' TO WS-REJECT-REASON             
026200             ELSE                                                         
026300                 PERFORM 350-DELETE-PRODUCT THRU 350-EXIT                 
026400             END-IF                                                       
026500         WHEN PA-ACTION-LIST                                              
026600             PERFORM 360-LIST-PRODUCTS THRU 360-EXIT                      
026700         WHEN OTHER                                                       
026800             MOVE 'UNKNOWN ACTION CODE' TO WS-REJECT-REASON               
026900     END-EVALUATE.                                                        
027000     IF NOT PA-ACTION-LIST                                                
027100         IF WS-REJECT-REASON NOT = SPACES                                 
027200             ADD 1 TO WS-REJECT-CTR                                       
027300             PERFORM 920-WRITE-REJECT-LINE THRU 920-EXIT                  
027400         END-IF                                                           
027500     END-IF.                                                              
027600 300-EXIT.                                                                
027700     EXIT.                                                                
027800*                                                                         
027900*    310-VALIDATE-ACTION - FIELD EDITS FOR A CREATE ACTION.               
028000*                                                                         
028100 310-VALIDATE-ACTION.                                                     
028200     MOVE SPACES TO WS-REJECT-REASON.                                     
028300     IF PA-PROD-NAME = SPACES                                             
028400         MOVE 'NAME REQUIRED' TO WS-REJECT-REASON                         
028500         GO TO 310-EXIT                                                   
028600     END-IF.                                                              
028700     IF PA-PROD-TYPE NOT = 'FD  ' AND NOT = 'GB  '                        
028800             AND NOT = 'PPF ' AND NOT = 'MF  '                            
028900             AND NOT = 'CB  ' AND NOT = 'REIT'                            
029000             AND NOT = 'STK ' AND NOT = 'CRY '                            
029100             AND NOT = 'OPT '                                             
029200         MOVE 'INVALID PRODUCT TYPE' TO WS-REJECT-REASON                  
029300         GO TO 310-EXIT                                                   
029400     END-IF.                                                              
029500     IF PA-PROD-RISK NOT = 'L' AND NOT = 'M' AND NOT = 'H'                
029600         MOVE 'INVALID RISK LEVEL' TO WS-REJECT-REASON                    
029700         GO TO 310-EXIT                                                   
029800     END-IF.                                                              
029900     IF PA-PROD-MIN-INVEST NOT > 0                                        
030000         MOVE 'MIN INVESTMENT MUST BE > 0' TO WS-REJECT-REASON            
030100         GO TO 310-EXIT                                                   
030200     END-IF.                                                              
030300     IF PA-PROD-EXP-RETURN < 0                                            
030400         MOVE 'EXP RETURN MUST BE >= 0' TO WS-REJECT-REASON               
030500         GO TO 310-EXIT                                                   
030600     END-IF.                                                              
030700     IF PA-PROD-NAV NOT > 0                                               
030800         MOVE 'NAV MUST BE > 0' TO WS-REJECT-REASON                       
030900         GO TO 310-EXIT                                                   
031000     END-IF.                                                              
031100 310-EXIT.                                                                
031200     EXIT.                                                                
031300 320-FIND-PRODUCT.                                                        
031400     MOVE 'N' TO WS-FOUND-SW.                                             
031500     SET PT-IDX TO 1.                                                     
031600     PERFORM 321-FIND-PRODUCT-STEP THRU 321-EXIT                          
031700         UNTIL PT-IDX > WS-TBL-CTR OR WS-WAS-FOUND.                       
031800 320-EXIT.                                                                
031900     EXIT.                                                                
032000 321-FIND-PRODUCT-STEP.                                                   
032100     IF WT-PROD-ID (PT-IDX) = PA-PROD-ID                                  
032200         MOVE 'Y' TO WS-FOUND-SW                                          
032300     ELSE                                                                 
032400         SET PT-IDX UP BY 1                                               
032500     END-IF.                                                              
032600 321-EXIT.                                                                
032700     EXIT.                                                                
032800 330-ADD-PRODUCT.                                                         
032900     ADD 1 TO WS-TBL-CTR.                                                 
033000     SET PT-IDX TO WS-TBL-CTR.                                            
033100     SET PTX-IDX TO WS-TBL-CTR.                                           
033200     MOVE SPACES TO WS-PRODUCT-ENTRY-R (PTX-IDX).                         
033300     MOVE PA-PROD-ID         TO WT-PROD-ID (PT-IDX).                      
033400     MOVE PA-PROD-NAME       TO WT-PROD-NAME (PT-IDX).                    
033500     MOVE PA-PROD-TYPE       TO WT-PROD-TYPE (PT-IDX).                    
033600     MOVE PA-PROD-RISK       TO WT-PROD-RISK (PT-IDX).                    
033700     MOVE PA-PROD-MIN-INVEST TO WT-PROD-MIN-INVEST (PT-IDX).              
033800     MOVE PA-PROD-EXP-RETURN TO WT-PROD-EXP-RETURN (PT-IDX).              
033900     MOVE PA-PROD-NAV        TO WT-PROD-NAV (PT-IDX).                     
034000     MOVE 'Y'                TO WT-PROD-ACTIVE (PT-IDX).                  
034100 330-EXIT.                                                                
034200     EXIT.                                                                
034300*                                                                         
034400*    340-UPDATE-PRODUCT - ONLY SUPPLIED (NON-BLANK / NON-ZERO)            
034500*    FIELDS ON THE ACTION RECORD ARE APPLIED.                             
034600*                                                                         
034700 340-UPDATE-PRODUCT.                                                      
034800     IF PA-PROD-NAME NOT = SPACES                                         
034900         MOVE PA-PROD-NAME TO WT-PROD-NAME (PT-IDX)                       
035000     END-IF.                                                              
035100     IF PA-PROD-TYPE NOT = SPACES                                         
035200         MOVE PA-PROD-TYPE TO WT-PROD-TYPE (PT-IDX)                       
035300     END-IF.                                                              
035400     IF PA-PROD-RISK NOT = SPACE                                          
035500         MOVE PA-PROD-RISK TO WT-PROD-RISK (PT-IDX)                       
035600     END-IF.                                                              
035700     IF PA-PROD-MIN-INVEST NOT = 0                                        
035800         MOVE PA-PROD-MIN-INVEST TO WT-PROD-MIN-INVEST (PT-IDX)           
035900     END-IF.                                                              
036000     IF PA-PROD-EXP-RETURN NOT = 0                                        
036100         MOVE PA-PROD-EXP-RETURN TO WT-PROD-EXP-RETURN (PT-IDX)           
036200     END-IF.                                                              
036300     IF PA-PROD-NAV NOT = 0                                               
036400         MOVE PA-PROD-NAV TO WT-PROD-NAV (PT-IDX)                         
036500     END-IF.                                                              
036600 340-EXIT.                                                                
036700     EXIT.                                                                
036800 350-DELETE-PRODUCT.                                                      
036900*    SOFT DELETE - A PRODUCT ALREADY INACTIVE IS LEFT ALONE.              
037000     MOVE 'N' TO WT-PROD-ACTIVE (PT-IDX).                                 
037100 350-EXIT.                                                                
037200     EXIT.                                                                
037300*                                                                         
037400*    360-LIST-PRODUCTS - FILTER THE ACTIVE PRODUCTS BY TYPE,              
037500*    RISK LEVEL, MAXIMUM MINIMUM-INVESTMENT AND NAME SUBSTRING            
037600*    (CASE-INSENSITIVE).  BLANK FILTER FIELDS MATCH EVERYTHING.           
037700*                                                                         
037800 360-LIST-PRODUCTS.                                                       
037900     MOVE PA-FLT-NAME-TEXT TO WS-FLT-NAME-UPPER.                          
038000     INSPECT WS-FLT-NAME-UPPER                                            
038100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
038200     SET PT-IDX TO 1.                                                     
038300     PERFORM 361-LIST-PRODUCTS-STEP THRU 361-EXIT                         
038400         UNTIL PT-IDX > WS-TBL-CTR.                                       
038500 360-EXIT.                                                                
038600     EXIT.                                                                
038700 361-LIST-PRODUCTS-STEP.                                                  
038800     IF WT-PROD-ACTIVE (PT-IDX) = 'Y'                                     
038900         PERFORM 365-CHECK-FILTERS THRU 365-EXIT                          
039000         IF WS-WAS-FOUND                                                  
039100             PERFORM 370-WRITE-LIST-LINE THRU 370-EXIT                    
039200             ADD 1 TO WS-LIST-CTR                                         
039300         END-IF                                                           
039400     END-IF.                                                              
039500     SET PT-IDX UP BY 1.                                                  
039600 361-EXIT.                                                                
039700     EXIT.                                                                
039800 365-CHECK-FILTERS.                                                       
039900     MOVE 'Y' TO WS-FOUND-SW.                                             
040000     IF PA-FLT-TYPE NOT = SPACES                                          
040100         IF WT-PROD-TYPE (PT-IDX) NOT = PA-FLT-TYPE                       
040200             MOVE 'N' TO WS-FOUND-SW                                      
040300             GO TO 365-EXIT                                               
040400         END-IF                                                           
040500     END-IF.                                                              
040600     IF PA-FLT-RISK NOT = SPACE                                           
040700         IF WT-PROD-RISK (PT-IDX) NOT = PA-FLT-RISK                       
040800             MOVE 'N' TO WS-FOUND-SW                                      
040900             GO TO 365-EXIT                                               
041000         END-IF                                                           
041100     END-IF.                                                              
041200     IF PA-FLT-MAX-MIN-INVEST NOT = 0                                     
041300         IF WT-PROD-MIN-INVEST (PT-IDX) > PA-FLT-MAX-MIN-INVEST           
041400             MOVE 'N' TO WS-FOUND-SW                                      
041500             GO TO 365-EXIT                                               
041600         END-IF                                                           
041700     END-IF.                                                              
041800     IF PA-FLT-NAME-TEXT NOT = SPACES                                     
041900         MOVE WT-PROD-NAME (PT-IDX) TO WS-NAME-UPPER                      
042000         INSPECT WS-NAME-UPPER                                            
042100             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET            
042200         IF WS-NAME-UPPER NOT = WS-FLT-NAME-UPPER                         
042300             PERFORM 366-SUBSTRING-SEARCH THRU 366-EXIT                   
042400             IF NOT WS-WAS-FOUND                                          
042500                 GO TO 365-EXIT                                           
042600             END-IF                                                       
042700         END-IF                                                           
042800     END-IF.                                                              
042900 365-EXIT.                                                                
043000     EXIT.                                                                
043100*                                                                         
043200*    366-SUBSTRING-SEARCH - CASE-INSENSITIVE "NAME CONTAINS               
043300*    FILTER TEXT" TEST.  WS-FLT-LEN IS THE LENGTH OF THE                  
043400*    TRIMMED FILTER TEXT (TRAILING SPACES DROPPED); THE FILTER            
043500*    IS SLID ACROSS WS-NAME-UPPER ONE POSITION AT A TIME UNTIL            
043600*    A MATCH IS FOUND OR THE FILTER NO LONGER FITS.                       
043700*                                                                         
043800 366-SUBSTRING-SEARCH.                                                    
043900     MOVE 'N' TO WS-FOUND-SW.                                             
044000     MOVE 30 TO WS-FLT-LEN.                                               
044100 366-TRIM-LOOP.                                                           
044200     IF WS-FLT-LEN > 0                                                    
044300         IF WS-FLT-NAME-UPPER (WS-FLT-LEN:1) = SPACE                      
044400             SUBTRACT 1 FROM WS-FLT-LEN                                   
044500             GO TO 366-TRIM-LOOP                                          
044600         END-IF                                                           
044700     END-IF.                                                              
044800     IF WS-FLT-LEN = 0                                                    
044900         MOVE 'Y' TO WS-FOUND-SW                                          
045000         GO TO 366-EXIT                                                   
045100     END-IF.                                                              
045200     MOVE 1 TO WS-SRCH-START.                                             
045300     PERFORM 367-SUBSTRING-STEP THRU 367-EXIT                             
045400         UNTIL WS-SRCH-START > 31 - WS-FLT-LEN OR WS-WAS-FOUND.           
045500 366-EXIT.                                                                
045600     EXIT.                                                                
045700 367-SUBSTRING-STEP.                                                      
045800     IF WS-NAME-UPPER (WS-SRCH-START:WS-FLT-LEN)                          
045900             = WS-FLT-NAME-UPPER (1:WS-FLT-LEN)                           
046000         MOVE 'Y' TO WS-FOUND-SW                                          
046100     ELSE                                                                 
046200         ADD 1 TO WS-SRCH-START                                           
046300     END-IF.                                                              
046400 367-EXIT.                                                                
046500     EXIT.                                                                
046600 370-WRITE-LIST-LINE.                                                     
046700     MOVE SPACES TO RPT-DETAIL-LINE.                                      
046800     MOVE WT-PROD-ID (PT-IDX)         TO RD-PROD-ID.                      
046900     MOVE WT-PROD-NAME (PT-IDX)       TO RD-PROD-NAME.                    
047000     MOVE WT-PROD-TYPE (PT-IDX)       TO RD-PROD-TYPE.                    
047100     MOVE WT-PROD-RISK (PT-IDX)       TO RD-PROD-RISK.                    
047200     MOVE WT-PROD-MIN-INVEST (PT-IDX) TO RD-MIN-INVEST.                   
047300     MOVE WT-PROD-NAV (PT-IDX)        TO RD-NAV.                          
047400     MOVE 'ACTIVE - LISTED'           TO RD-REASON.                       
047500     PERFORM 930-WRITE-DETAIL-LINE THRU 930-EXIT.                         
047600 370-EXIT.                                                                
047700     EXIT.                                                                
047800 400-REWRITE-PRODUCT-MASTER.                                              
047900     SET PT-IDX TO 1.                                                     
048000     PERFORM 401-REWRITE-ONE-PRODUCT THRU 401-EXIT                        
048100         UNTIL PT-IDX > WS-TBL-CTR.                                       
048200 400-EXIT.                                                                
048300     EXIT.                                                                
048400 401-REWRITE-ONE-PRODUCT.                                                 
048500     MOVE WT-PROD-ID (PT-IDX)         TO PROD-ID.                         
048600     MOVE WT-PROD-NAME (PT-IDX)       TO PROD-NAME.                       
048700     MOVE WT-PROD-TYPE (PT-IDX)       TO PROD-TYPE.                       
048800     MOVE WT-PROD-RISK (PT-IDX)       TO PROD-RISK.                       
048900     MOVE WT-PROD-MIN-INVEST (PT-IDX) TO PROD-MIN-INVEST.                 
049000     MOVE WT-PROD-EXP-RETURN (PT-IDX) TO PROD-EXP-RETURN.                 
049100     MOVE WT-PROD-NAV (PT-IDX)        TO PROD-NAV.                        
049200     MOVE WT-PROD-ACTIVE (PT-IDX)     TO PROD-ACTIVE.                     
049300     WRITE PRODOUT-REC FROM INV-PRODUCT-REC.                              
049400     SET PT-IDX UP BY 1.                                                  
049500 401-EXIT.                                                                
049600     EXIT.                                                                
049700 900-CLOSE-FILES.                                                         
049800     MOVE WS-REJECT-CTR TO RT-REJECT-CTR.                                 
049900     MOVE WS-LIST-CTR   TO RT-LIST-CTR.                                   
050000     WRITE PRODRPT-REC FROM RPT-TOTAL-LINE                                
050100         AFTER ADVANCING 2 LINES.                                         
050200     CLOSE PRODMSTR PRODOUT PRODACTN PRODRPT.                             
050300 900-EXIT.                                                                
050400     EXIT.                                                                
050500 910-WRITE-HEADINGS.                                                      
050600     ADD 1 TO WS-PAGE-CTR.                                                
050700     MOVE WS-PAGE-CTR TO RH-PAGE-NO.                                      
050800     MOVE WS-RD-MM TO RH-MM.                                              
050900     MOVE WS-RD-DD TO RH-DD.                                              
051000     MOVE WS-RD-YY TO RH-YY.                                              
051100     WRITE PRODRPT-REC FROM RPT-HEADING-1                                 
051200         AFTER ADVANCING TOP-OF-FORM.                                     
051300     WRITE PRODRPT-REC FROM RPT-HEADING-2                                 
051400         AFTER ADVANCING 2 LINES.                                         
051500     MOVE 2 TO WS-LINE-CTR.                                               
051600 910-EXIT.                                                                
051700     EXIT.                                                                
051800 920-WRITE-REJECT-LINE.                                                   
051900     MOVE SPACES TO RPT-DETAIL-LINE.                                      
052000     MOVE PA-PROD-ID     TO RD-PROD-ID.                                   
052100     MOVE PA-PROD-NAME   TO RD-PROD-NAME.                                 
052200     MOVE PA-PROD-TYPE   TO RD-PROD-TYPE.                                 
052300     MOVE PA-PROD-RISK   TO RD-PROD-RISK.                                 
052400     MOVE WS-REJECT-REASON TO RD-REASON.                                  
052500     PERFORM 930-WRITE-DETAIL-LINE THRU 930-EXIT.                         
052600 920-EXIT.                                                                
052700     EXIT.                                                                
052800 930-WRITE-DETAIL-LINE.                                                   
052900     IF WS-LINE-CTR > 50                                                  
053000         PERFORM 910-WRITE-HEADINGS THRU 910-EXIT                         
053100     END-IF.                                                              
053200     WRITE PRODRPT-REC FROM RPT-DETAIL-LINE                               
053300         AFTER ADVANCING 1 LINE.                                          
053400     ADD 1 TO WS-LINE-CTR.                                                
053500 930-EXIT.                                                                
053600     EXIT.                                                                
