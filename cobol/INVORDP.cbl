000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     INVORDP.                                                 
000300 AUTHOR.         R H STRAUSS.                                             
000400 INSTALLATION.   CORPORATE TRUST - INVESTMENT SYSTEMS.                    
000500 DATE-WRITTEN.   06/03/96.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800******************************************************************        
000900*    INVORDP - PORTFOLIO ORDER PROCESSING                                 
001000*                                                                         
001100*    LOADS THE PRODUCT MASTER AND HOLDING FILE INTO TABLES,               
001200*    READS THE ORDER FILE IN ARRIVAL SEQUENCE, APPLIES THE BUY            
001300*    OR SELL RULES AGAINST THE HOLDING TABLE, JOURNALS ONE                
001400*    TRANSACTION PER ORDER (ACCEPTED OR REJECTED), REWRITES THE           
001500*    HOLDING FILE AND PRINTS THE PORTFOLIO VALUATION REPORT WITH          
001600*    A CONTROL BREAK ON USER ID.                                          
001700******************************************************************        
001800*    CHANGE LOG                                                           
001900*    ----------                                                           
002000*    06/03/96  RHS  ORIG-4411  INITIAL WRITE OF THIS STEP.        RHS9606 
002100*    01/08/97  RHS  ORIG-4429  ZERO-UNIT HOLDING NOW DROPPED      RHS9701 
002200*                  FROM THE REWRITTEN HOLDING FILE.                       
002300*    09/18/97  KAT  ORIG-4455  TXN-REJECT-REASON ADDED TO THE     KAT9709 
002400*                  JOURNAL RECORD - SEE INVTXN COPYBOOK.                  
002500*    07/22/99  KAT  ORIG-4502  HOLD-UNITS WIDENED FOR FRACTIONAL  KAT9907 
002600*                  UNIT ORDERS.                                           
002700*    11/02/98  KAT  ORIG-4477  Y2K - ORDER AND TXN DATES ARE      KAT9811 
002800*                  FULL 8-DIGIT CENTURY DATES.  NO FIELD CHANGE.          
002900*    04/14/04  DLW  ORIG-4662  GRAND TOTAL LINE ADDED AT END OF   DLW0404 
003000*                  THE VALUATION REPORT.                                  
003050*    02/14/07  MPK  ORIG-4731  FIRST BUY OF A PRODUCT WAS BEING   MPK0702 
003060*                  REJECTED "PRODUCT NOT FOUND/INACTIVE" WHEN             
003070*                  NO HOLDING EXISTED YET - THE HOLDING LOOKUP            
003080*                  WAS OVERWRITING THE SWITCH THE PRODUCT LOOKUP          
003090*                  HAD SET.  WS-PROD-FOUND-SW NOW HOLDS THAT              
003100*                  RESULT SO 330-PROCESS-BUY AND 350-WRITE-               
003105*                  TRANSACTION TEST THE RIGHT FLAG.                       
003130******************************************************************        
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.   IBM-390.                                              
003500 OBJECT-COMPUTER.   IBM-390.                                              
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT PRODMSTR ASSIGN TO PRODMSTR                                   
004100         ORGANIZATION IS SEQUENTIAL                                       
004200         FILE STATUS IS PROD-FILE-STATUS.                                 
004300     SELECT HOLDMSTR ASSIGN TO HOLDMSTR                                   
004400         ORGANIZATION IS SEQUENTIAL                                       
004500         FILE STATUS IS HOLD-FILE-STATUS.                                 
004600     SELECT HOLDOUT  ASSIGN TO HOLDOUT                                    
004700         ORGANIZATION IS SEQUENTIAL                                       
004800         FILE STATUS IS HOLDO-FILE-STATUS.                                
004900     SELECT ORDRIN   ASSIGN TO ORDRIN                                     
005000         ORGANIZATION IS SEQUENTIAL                                       
005100         FILE STATUS IS ORDR-FILE-STATUS.                                 
005200     SELECT TXNOUT   ASSIGN TO TXNOUT                                     
005300         ORGANIZATION IS SEQUENTIAL                                       
005400         FILE STATUS IS TXN-FILE-STATUS.                                  
005500     SELECT VALRPT   ASSIGN TO VALRPT                                     
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS IS RPT-FILE-STATUS.                                  
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  PRODMSTR                                                             
006100     RECORD CONTAINS 80 CHARACTERS                                        
006200     LABEL RECORDS ARE STANDARD.                                          
006300 COPY INVPROD.                                                            
006400 FD  HOLDMSTR                                                             
006500     RECORD CONTAINS 40 CHARACTERS                                        
006600     LABEL RECORDS ARE STANDARD.                                          
006700 COPY INVHOLD.                                                            
006800 FD  HOLDOUT                                                              
006900     RECORD CONTAINS 40 CHARACTERS                                        
007000     LABEL RECORDS ARE STANDARD.                                          
007100 01  HOLDOUT-REC                     PIC X(40).                           
007200 FD  ORDRIN                                                               
007300     RECORD CONTAINS 30 CHARACTERS                                        
007400     LABEL RECORDS ARE STANDARD.                                          
007500 COPY INVORDR.                                                            
007600 FD  TXNOUT                                                               
007700     RECORD CONTAINS 131 CHARACTERS                                       
007800     LABEL RECORDS ARE STANDARD.                                          
007900 COPY INVTXN.                                                             
008000 FD  VALRPT                                                               
008100     RECORD CONTAINS 132 CHARACTERS                                       
008200     LABEL RECORDS ARE OMITTED.                                           
008300 01  VALRPT-REC                      PIC X(132).                          
008400 WORKING-STORAGE SECTION.                                                 
008500 COPY INVSWS.                                                             
008600 01  HOLDO-FILE-STATUS                PIC X(02).                          
008700     88  HOLDO-FILE-OK                    VALUE '00'.                     
008800 01  WS-COUNTERS.                                                         
008900     05  WS-LINE-CTR                 PIC 9(02) COMP VALUE 0.              
009000     05  WS-PAGE-CTR                 PIC 9(04) COMP VALUE 0.              
009100     05  WS-TXN-ID                   PIC 9(08) COMP VALUE 0.              
009200     05  WS-PROD-CTR                 PIC 9(05) COMP VALUE 0.              
009300     05  WS-HOLD-CTR                 PIC 9(05) COMP VALUE 0.              
009350     05  FILLER                      PIC X(02).                           
009400 77  WS-SUB                          PIC 9(05) COMP VALUE 0.              
009500 01  WS-PROD-SUB                     PIC 9(05) COMP VALUE 0.              
009600 01  WS-HOLD-SUB                     PIC 9(05) COMP VALUE 0.              
009650 77  WS-PROD-FOUND-SW                PIC X(01) VALUE 'N'.                 
009660     88  WS-PROD-WAS-FOUND               VALUE 'Y'.                       
009700 01  WS-BREAK-USER-ID                PIC 9(06) VALUE 0.                   
009800 01  WS-FIRST-HOLDING-SW             PIC X(01) VALUE 'Y'.                 
009900     88  WS-FIRST-HOLDING                VALUE 'Y'.                       
010000 01  WS-REJECT-REASON                PIC X(30) VALUE SPACES.              
010100 01  WS-CALC-FIELDS.                                                      
010200     05  WS-INVEST-AMOUNT            PIC S9(13)V99 COMP-3.                
010300     05  WS-NEW-AVG-PRICE            PIC S9(08)V99 COMP-3.                
010400     05  WS-NEW-UNITS                PIC S9(09)V9(04) COMP-3.             
010500     05  WS-INVESTED-VALUE           PIC S9(13)V99 COMP-3.                
010600     05  WS-CURRENT-VALUE            PIC S9(13)V99 COMP-3.                
010700     05  WS-ABS-RETURN               PIC S9(13)V99 COMP-3.                
010800     05  WS-PCT-RETURN               PIC S9(05)V99 COMP-3.                
010900     05  WS-USER-INVESTED-TOT        PIC S9(13)V99 COMP-3.                
011000     05  WS-USER-CURRENT-TOT         PIC S9(13)V99 COMP-3.                
011100     05  WS-USER-ABS-RETURN          PIC S9(13)V99 COMP-3.                
011200     05  WS-USER-PCT-RETURN          PIC S9(05)V99 COMP-3.                
011300     05  WS-GRAND-INVESTED-TOT       PIC S9(13)V99 COMP-3.                
011400     05  WS-GRAND-CURRENT-TOT        PIC S9(13)V99 COMP-3.                
011450     05  FILLER                      PIC X(02).                           
011500 01  WS-RUN-DATE                     PIC 9(06) VALUE 0.                   
011600 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                                 
011700     05  WS-RD-YY                    PIC 9(02).                           
011800     05  WS-RD-MM                    PIC 9(02).                           
011900     05  WS-RD-DD                    PIC 9(02).                           
012000*                                                                         
012100*    PRODUCT MASTER TABLE - LOADED ONCE, LOOKED UP BY PROD-ID             
012200*    FOR EVERY ORDER AND FOR EVERY HOLDING ON THE VALUATION PASS.         
012300*                                                                         
012400 01  WS-PRODUCT-TABLE.                                                    
012500     05  WS-PRODUCT-ENTRY OCCURS 5000 TIMES                               
012600             INDEXED BY PT-IDX.                                           
012700         10  WT-PROD-ID              PIC 9(06).                           
012800         10  WT-PROD-NAME            PIC X(30).                           
012900         10  WT-PROD-TYPE            PIC X(04).                           
013000         10  WT-PROD-MIN-INVEST      PIC S9(10)V99.                       
013100         10  WT-PROD-NAV             PIC S9(08)V99.                       
013200         10  WT-PROD-ACTIVE          PIC X(01).                           
013250         10  FILLER                  PIC X(02).                           
013300*                                                                         
013400*    HOLDING TABLE - LOADED ONCE, UPDATED AS ORDERS ARE APPLIED,          
013500*    THEN DRIVES BOTH THE REWRITTEN HOLDING FILE AND THE                  
013600*    VALUATION REPORT.  A ZERO ENTRY (HT-DELETED = 'Y') IS                
013700*    DROPPED ON REWRITE.                                                  
013800*                                                                         
013900 01  WS-HOLDING-TABLE.                                                    
014000     05  WS-HOLDING-ENTRY OCCURS 20000 TIMES                              
014100             INDEXED BY HT-IDX.                                           
014200         10  HT-USER-ID              PIC 9(06).                           
014300         10  HT-PROD-ID              PIC 9(06).                           
014400         10  HT-UNITS                PIC S9(09)V9(04).                    
014500         10  HT-AVG-PRICE            PIC S9(08)V99.                       
014600         10  HT-DELETED              PIC X(01).                           
014650         10  FILLER                  PIC X(02).                           
014700*                                                                         
014800*    WS-HOLDING-ENTRY-X GIVES 360-ADD-HOLDING A SINGLE-MOVE WAY           
014900*    TO BLANK OUT A TABLE SLOT BEFORE THE INCOMING FIELDS ARE             
015000*    MOVED IN, SO NO STALE BYTES SURVIVE FROM A REUSED SLOT.              
015100*                                                                         
015200 01  WS-HOLDING-ENTRY-X REDEFINES WS-HOLDING-TABLE.                       
015300     05  WS-HOLDING-ENTRY-R OCCURS 20000 TIMES                            
015400             INDEXED BY HTX-IDX                                           
015500             PIC X(38).                                                   
015600 01  RPT-HEADING-1.                                                       
015700     05  FILLER                      PIC X(40) VALUE SPACES.              
015800     05  FILLER                      PIC X(45)                            
015900         VALUE 'PORTFOLIO VALUATION REPORT'.                              
016000     05  FILLER                      PIC X(05) VALUE SPACES.              
016100*                                                                         
016200*    RPT-HEADING-1-X - PAGE NUMBER IS OVERLAID ON THE TRAILING            
016300*    FILLER OF RPT-HEADING-1 AT EACH NEW PAGE.                            
016400*                                                                         
016500 01  RPT-HEADING-1-X REDEFINES RPT-HEADING-1.                             
016600     05  FILLER                      PIC X(85).                           
016700     05  RH-PAGE-NO                  PIC ZZZ9.                            
016800     05  FILLER                      PIC X(01).                           
016900 01  RPT-HEADING-2.                                                       
017000     05  FILLER                      PIC X(01) VALUE SPACE.               
017100     05  FILLER                      PIC X(07) VALUE 'USER ID'.           
017200     05  FILLER                      PIC X(03) VALUE SPACE.               
017300     05  FILLER                      PIC X(07) VALUE 'PROD ID'.           
017400     05  FILLER                      PIC X(02) VALUE SPACE.               
017500     05  FILLER                      PIC X(22)                            
017600         VALUE 'PRODUCT NAME'.                                            
017700     05  FILLER                      PIC X(12)                            
017800         VALUE 'UNITS      '.                                             
017900     05  FILLER                      PIC X(11) VALUE 'AVG PRICE '.        
018000     05  FILLER                      PIC X(10) VALUE 'NAV      '.         
018100     05  FILLER                      PIC X(13)                            
018200         VALUE 'INVESTED    '.                                            
018300     05  FILLER                      PIC X(13)                            
018400         VALUE 'CURRENT     '.                                            
018500     05  FILLER                      PIC X(11) VALUE 'ABS RET   '.        
018600     05  FILLER                      PIC X(08) VALUE 'PCT RET'.           
018700     05  FILLER                      PIC X(02) VALUE SPACE.               
018800     05  RH-MM                       PIC 99.                              
018900     05  FILLER                      PIC X(01) VALUE '/'.                 
019000     05  RH-DD                       PIC 99.                              
019100     05  FILLER                      PIC X(01) VALUE '/'.                 
019200     05  RH-YY                       PIC 99.                              
019300 01  RPT-DETAIL-LINE.                                                     
019400     05  FILLER                      PIC X(01) VALUE SPACE.               
019500     05  RD-USER-ID                  PIC 9(06).                           
019600     05  FILLER                      PIC X(04) VALUE SPACE.               
019700     05  RD-PROD-ID                  PIC 9(06).                           
019800     05  FILLER                      PIC X(02) VALUE SPACE.               
019900     05  RD-PROD-NAME                PIC X(22).                           
020000     05  RD-UNITS                    PIC Z,ZZZ,ZZ9.9999.                  
020100     05  RD-AVG-PRICE                PIC ZZ,ZZ9.99.                       
020200     05  RD-NAV                      PIC ZZ,ZZ9.99.                       
020300     05  RD-INVESTED                 PIC Z,ZZZ,ZZ9.99.                    
020400     05  RD-CURRENT                  PIC Z,ZZZ,ZZ9.99.                    
020500     05  RD-ABS-RETURN               PIC -Z,ZZZ,ZZ9.99.                   
020600     05  RD-PCT-RETURN               PIC -ZZ9.99.                         
020700 01  RPT-USER-TOTAL-LINE.                                                 
020800     05  FILLER                      PIC X(01) VALUE SPACE.               
020900     05  FILLER                      PIC X(12) VALUE                      
021000         'USER TOTAL :'.                                                  
021100     05  RT-USER-ID                  PIC 9(06).                           
021200     05  FILLER                      PIC X(21) VALUE SPACE.               
021300     05  FILLER                      PIC X(14) VALUE                      
021400         'INVESTED TOT:'.                                                 
021500     05  RT-USER-INVESTED            PIC Z,ZZZ,ZZ9.99.                    
021600     05  FILLER                      PIC X(02) VALUE SPACE.               
021700     05  FILLER                      PIC X(13) VALUE                      
021800         'CURRENT TOT:'.                                                  
021900     05  RT-USER-CURRENT             PIC Z,ZZZ,ZZ9.99.                    
022000     05  RT-USER-ABS-RETURN          PIC -Z,ZZZ,ZZ9.99.                   
022100     05  RT-USER-PCT-RETURN          PIC -ZZ9.99.                         
022200 01  RPT-GRAND-TOTAL-LINE.                                                
022300     05  FILLER                      PIC X(01) VALUE SPACE.               
022400     05  FILLER                      PIC X(20) VALUE                      
022500         'GRAND TOTAL - ALL USERS :'.                                     
022600     05  FILLER                      PIC X(12) VALUE                      
022700         'INVESTED : '.                                                   
022800     05  GT-INVESTED                 PIC Z,ZZZ,ZZZ,ZZ9.99.                
022900     05  FILLER                      PIC X(02) VALUE SPACE.               
023000     05  FILLER                      PIC X(11) VALUE                      
023100         'CURRENT : '.                                                    
023200     05  GT-CURRENT                  PIC Z,ZZZ,ZZZ,ZZ9.99.                
023300 PROCEDURE DIVISION.                                                      
023400 000-MAINLINE.                                                            
023500     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
023600     PERFORM 200-LOAD-PRODUCT-MASTER THRU 200-EXIT.                       
023700     PERFORM 210-LOAD-HOLDING-MASTER THRU 210-EXIT.                       
023800     PERFORM 300-PROCESS-ORDERS THRU 300-EXIT                             
023900         UNTIL ORDR-FILE-EOF.                                             
024000     PERFORM 400-REWRITE-HOLDING-FILE THRU 400-EXIT.                      
024100     PERFORM 500-PRINT-VALUATION-REPORT THRU 500-EXIT.                    
024200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
024300     GOBACK.                                                              
024400 100-INITIALIZE.                                                          
024500     ACCEPT WS-RUN-DATE FROM DATE.                                        
024600     OPEN INPUT  PRODMSTR HOLDMSTR ORDRIN.                                
024700     OPEN OUTPUT HOLDOUT  TXNOUT   VALRPT.                                
024800     IF NOT PROD-FILE-OK OR NOT HOLD-FILE-OK                              
024900         DISPLAY 'INVORDP - MASTER FILE OPEN FAILED'                      
025000         MOVE 16 TO RETURN-CODE                                           
025100         GOBACK                                                           
025200     END-IF.                                                              
025300 100-EXIT.                                                                
025400     EXIT.                                                                
025500 200-LOAD-PRODUCT-MASTER.                                                 
025600     MOVE 0 TO WS-PROD-CTR.                                               
025700 200-READ-LOOP.                                                           
025800     READ PRODMSTR                                                        
025900         AT END                                                           
026000             GO TO 200-EXIT                                               
026100     END-READ.                                                            
026200     ADD 1 TO WS-PROD-CTR.                                                
026300     SET PT-IDX TO WS-PROD-CTR.                                           
026400     MOVE PROD-ID         TO WT-PROD-ID (PT-IDX).                         
026500     MOVE PROD-NAME       TO WT-PROD-NAME (PT-IDX).                       
026600     MOVE PROD-TYPE       TO WT-PROD-TYPE (PT-IDX).                       
026700     MOVE PROD-MIN-INVEST TO WT-PROD-MIN-INVEST (PT-IDX).                 
026800     MOVE PROD-NAV        TO WT-PROD-NAV (PT-IDX).                        
026900     MOVE PROD-ACTIVE     TO WT-PROD-ACTIVE (PT-IDX).                     
027000     GO TO 200-READ-LOOP.                                                 
027100 200-EXIT.                                                                
027200     EXIT.                                                                
027300 210-LOAD-HOLDING-MASTER.                                                 
027400     MOVE 0 TO WS-HOLD-CTR.                                               
027500 210-READ-LOOP.                                                           
027600     READ HOLDMSTR                                                        
027700         AT END                                                           
027800             GO TO 210-EXIT                                               
027900     END-READ.                                                            
028000     ADD 1 TO WS-HOLD-CTR.                                                
028100     SET HT-IDX TO WS-HOLD-CTR.                                           
028200     MOVE HOLD-USER-ID    TO HT-USER-ID (HT-IDX).                         
028300     MOVE HOLD-PROD-ID    TO HT-PROD-ID (HT-IDX).                         
028400     MOVE HOLD-UNITS      TO HT-UNITS (HT-IDX).                           
028500     MOVE HOLD-AVG-PRICE  TO HT-AVG-PRICE (HT-IDX).                       
028600     MOVE 'N'             TO HT-DELETED (HT-IDX).                         
028700     GO TO 210-READ-LOOP.                                                 
028800 210-EXIT.                                                                
028900     EXIT.                                                                
029000*                                                                         
029100*    300-PROCESS-ORDERS - ONE ORDER PER PASS.  A TRANSACTION              
029200*    RECORD IS ALWAYS WRITTEN, ACCEPTED OR REJECTED.                      
029300*                                                                         
029400 300-PROCESS-ORDERS.                                                      
029500     READ ORDRIN                                                          
029600         AT END                                                           
029700             MOVE 'Y' TO ORDR-FILE-STATUS                                 
029800             GO TO 300-EXIT                                               
029900     END-READ.                                                            
030000     MOVE SPACES TO WS-REJECT-REASON.                                     
030100     PERFORM 310-FIND-PRODUCT THRU 310-EXIT.                              
030150     MOVE WS-FOUND-SW TO WS-PROD-FOUND-SW.                                
030200     PERFORM 320-FIND-HOLDING THRU 320-EXIT.                              
030300     IF ORD-TYPE = 'BUY '                                                 
030400         PERFORM 330-PROCESS-BUY THRU 330-EXIT                            
030500     ELSE                                                                 
030600         IF ORD-TYPE = 'SELL'                                             
030700             PERFORM 340-PROCESS-SELL THRU 340-EXIT                       
030800         ELSE                                                             
030900             MOVE 'INVALID ORDER TYPE' TO WS-REJECT-REASON                
031000         END-IF                                                           
031100     END-IF.                                                              
031200     PERFORM 350-WRITE-TRANSACTION THRU 350-EXIT.                         
031300 300-EXIT.                                                                
031400     EXIT.                                                                
031500 310-FIND-PRODUCT.                                                        
031600     MOVE 'N' TO WS-FOUND-SW.                                             
031700     SET PT-IDX TO 1.                                                     
031800     PERFORM 312-FIND-PRODUCT-STEP THRU 312-EXIT                          
031900         UNTIL PT-IDX > WS-PROD-CTR OR WS-WAS-FOUND.                      
032000 310-EXIT.                                                                
032100     EXIT.                                                                
032200 312-FIND-PRODUCT-STEP.                                                   
032300     IF WT-PROD-ID (PT-IDX) = ORD-PROD-ID                                 
032400         MOVE 'Y' TO WS-FOUND-SW                                          
032500     ELSE                                                                 
032600         SET PT-IDX UP BY 1                                               
032700     END-IF.                                                              
032800 312-EXIT.                                                                
032900     EXIT.                                                                
033000 320-FIND-HOLDING.                                                        
033100     MOVE 'N' TO WS-FOUND-SW.                                             
033200     SET HT-IDX TO 1.                                                     
033300     PERFORM 321-FIND-HOLDING-STEP THRU 321-EXIT                          
033400         UNTIL HT-IDX > WS-HOLD-CTR OR WS-WAS-FOUND.                      
033500 320-EXIT.                                                                
033600     EXIT.                                                                
033700 321-FIND-HOLDING-STEP.                                                   
033800     IF HT-USER-ID (HT-IDX) = ORD-USER-ID                                 
033900             AND HT-PROD-ID (HT-IDX) = ORD-PROD-ID                        
034000             AND HT-DELETED (HT-IDX) = 'N'                                
034100         MOVE 'Y' TO WS-FOUND-SW                                          
034200     ELSE                                                                 
034300         SET HT-IDX UP BY 1                                               
034400     END-IF.                                                              
034500 321-EXIT.                                                                
034600     EXIT.                                                                
034700*                                                                         
034800*    330-PROCESS-BUY                                                      
034900*    PRODUCT MUST EXIST AND BE ACTIVE.  INVESTMENT AMOUNT BELOW           
035000*    THE PRODUCT MINIMUM IS REJECTED.  WHEN THE USER ALREADY              
035100*    HOLDS UNITS THE AVERAGE PRICE IS RECOMPUTED, WEIGHTED BY             
035200*    UNITS; OTHERWISE THE AVERAGE PRICE IS THE CURRENT NAV.               
035300*                                                                         
035400 330-PROCESS-BUY.                                                         
035500     IF NOT WS-PROD-WAS-FOUND                                             
035600         MOVE 'PRODUCT NOT FOUND/INACTIVE' TO WS-REJECT-REASON            
035700         GO TO 330-EXIT                                                   
035800     END-IF.                                                              
035900     IF WT-PROD-ACTIVE (PT-IDX) NOT = 'Y'                                 
036000         MOVE 'PRODUCT NOT FOUND/INACTIVE' TO WS-REJECT-REASON            
036100         GO TO 330-EXIT                                                   
036200     END-IF.                                                              
036300     COMPUTE WS-INVEST-AMOUNT ROUNDED =                                   
036400         ORD-UNITS * WT-PROD-NAV (PT-IDX).                                
036500     IF WS-INVEST-AMOUNT < WT-PROD-MIN-INVEST (PT-IDX)                    
036600         MOVE 'BELOW MINIMUM INVESTMENT' TO WS-REJECT-REASON              
036700         GO TO 330-EXIT                                                   
036800     END-IF.                                                              
036900     PERFORM 320-FIND-HOLDING THRU 320-EXIT.                              
037000     IF WS-WAS-FOUND AND HT-UNITS (HT-IDX) > 0                            
037100         COMPUTE WS-NEW-AVG-PRICE ROUNDED =                               
037200             (HT-UNITS (HT-IDX) * HT-AVG-PRICE (HT-IDX)                   
037300                 + ORD-UNITS * WT-PROD-NAV (PT-IDX))                      
037400             / (HT-UNITS (HT-IDX) + ORD-UNITS)                            
037500         ADD ORD-UNITS TO HT-UNITS (HT-IDX)                               
037600         MOVE WS-NEW-AVG-PRICE TO HT-AVG-PRICE (HT-IDX)                   
037700     ELSE                                                                 
037800         IF WS-WAS-FOUND                                                  
037900             ADD ORD-UNITS TO HT-UNITS (HT-IDX)                           
038000             MOVE WT-PROD-NAV (PT-IDX) TO HT-AVG-PRICE (HT-IDX)           
038100         ELSE                                                             
038200             PERFORM 360-ADD-HOLDING THRU 360-EXIT                        
038300         END-IF                                                           
038400     END-IF.                                                              
038500 330-EXIT.                                                                
038600     EXIT.                                                                
038700*                                                                         
038800*    340-PROCESS-SELL                                                     
038900*    PRODUCT MUST EXIST AND THE USER MUST HOLD IT.  SELLING MORE          
039000*    UNITS THAN ARE OWNED IS REJECTED.  THE AVERAGE PRICE DOES            
039100*    NOT CHANGE ON A SELL.  A HOLDING THAT REACHES ZERO UNITS IS          
039200*    REMOVED FROM THE HOLDING FILE.                                       
039300*                                                                         
039400 340-PROCESS-SELL.                                                        
039500     IF NOT WS-WAS-FOUND                                                  
039600         MOVE 'NO HOLDING' TO WS-REJECT-REASON                            
039700         GO TO 340-EXIT                                                   
039800     END-IF.                                                              
039900     IF ORD-UNITS > HT-UNITS (HT-IDX)                                     
040000         MOVE 'INSUFFICIENT UNITS' TO WS-REJECT-REASON                    
040100         GO TO 340-EXIT                                                   
040200     END-IF.                                                              
040300     SUBTRACT ORD-UNITS FROM HT-UNITS (HT-IDX).                           
040400     IF HT-UNITS (HT-IDX) = 0                                             
040500         MOVE 'Y' TO HT-DELETED (HT-IDX)                                  
040600     END-IF.                                                              
040700 340-EXIT.                                                                
040800     EXIT.                                                                
040900 350-WRITE-TRANSACTION.                                                   
041000     ADD 1 TO WS-TXN-ID.                                                  
041100     MOVE WS-TXN-ID        TO TXN-ID.                                     
041200     MOVE ORD-USER-ID     TO TXN-USER-ID.                                 
041300     MOVE ORD-PROD-ID     TO TXN-PROD-ID.                                 
041400     IF WS-PROD-WAS-FOUND                                                 
041500         MOVE WT-PROD-NAME (PT-IDX) TO TXN-PROD-NAME                      
041600     ELSE                                                                 
041700         MOVE SPACES TO TXN-PROD-NAME                                     
041800     END-IF.                                                              
041900     MOVE ORD-TYPE        TO TXN-TYPE.                                    
042000     MOVE ORD-UNITS       TO TXN-UNITS.                                   
042100     IF WS-PROD-WAS-FOUND                                                 
042200         MOVE WT-PROD-NAV (PT-IDX) TO TXN-NAV                             
042300     ELSE                                                                 
042400         MOVE 0 TO TXN-NAV                                                
042500     END-IF.                                                              
042600     COMPUTE TXN-AMOUNT ROUNDED = TXN-UNITS * TXN-NAV.                    
042700     MOVE ORD-DATE        TO TXN-DATE.                                    
042800     IF WS-REJECT-REASON = SPACES                                         
042900         MOVE 'A' TO TXN-STATUS                                           
043000         MOVE SPACES TO TXN-REJECT-REASON                                 
043100     ELSE                                                                 
043200         MOVE 'R' TO TXN-STATUS                                           
043300         MOVE WS-REJECT-REASON TO TXN-REJECT-REASON                       
043400     END-IF.                                                              
043500     WRITE INV-TRANSACTION-REC.                                           
043600 350-EXIT.                                                                
043700     EXIT.                                                                
043800 360-ADD-HOLDING.                                                         
043900     ADD 1 TO WS-HOLD-CTR.                                                
044000     SET HT-IDX TO WS-HOLD-CTR.                                           
044100     SET HTX-IDX TO WS-HOLD-CTR.                                          
044200     MOVE SPACES TO WS-HOLDING-ENTRY-R (HTX-IDX).                         
044300     MOVE ORD-USER-ID        TO HT-USER-ID (HT-IDX).                      
044400     MOVE ORD-PROD-ID        TO HT-PROD-ID (HT-IDX).                      
044500     MOVE ORD-UNITS          TO HT-UNITS (HT-IDX).                        
044600     MOVE WT-PROD-NAV (PT-IDX) TO HT-AVG-PRICE (HT-IDX).                  
044700     MOVE 'N'                 TO HT-DELETED (HT-IDX).                     
044800     MOVE 'Y'                 TO WS-FOUND-SW.                             
044900 360-EXIT.                                                                
045000     EXIT.                                                                
045100 400-REWRITE-HOLDING-FILE.                                                
045200     SET HT-IDX TO 1.                                                     
045300     PERFORM 401-REWRITE-ONE-HOLDING THRU 401-EXIT                        
045400         UNTIL HT-IDX > WS-HOLD-CTR.                                      
045500 400-EXIT.                                                                
045600     EXIT.                                                                
045700 401-REWRITE-ONE-HOLDING.                                                 
045800     IF HT-DELETED (HT-IDX) NOT = 'Y'                                     
045900         MOVE HT-USER-ID (HT-IDX)   TO HOLD-USER-ID                       
046000         MOVE HT-PROD-ID (HT-IDX)   TO HOLD-PROD-ID                       
046100         MOVE HT-UNITS (HT-IDX)     TO HOLD-UNITS                         
046200         MOVE HT-AVG-PRICE (HT-IDX) TO HOLD-AVG-PRICE                     
046300         WRITE HOLDOUT-REC FROM INV-HOLDING-REC                           
046400     END-IF.                                                              
046500     SET HT-IDX UP BY 1.                                                  
046600 401-EXIT.                                                                
046700     EXIT.                                                                
046800*                                                                         
046900*    500-PRINT-VALUATION-REPORT                                           
047000*    THE HOLDING TABLE IS ALREADY IN USER-ID / PROD-ID SEQUENCE           
047100*    BECAUSE THE INPUT HOLDMSTR FILE AND ANY NEWLY ADDED                  
047200*    HOLDINGS ARE APPENDED IN THAT ORDER - THE CONTROL BREAK              
047300*    BELOW RELIES ON THAT SEQUENCE.                                       
047400*                                                                         
047500 500-PRINT-VALUATION-REPORT.                                              
047600     PERFORM 910-WRITE-HEADINGS THRU 910-EXIT.                            
047700     MOVE 0 TO WS-GRAND-INVESTED-TOT WS-GRAND-CURRENT-TOT.                
047800     SET HT-IDX TO 1.                                                     
047900     PERFORM 505-VALUATION-LOOP-STEP THRU 505-EXIT                        
048000         UNTIL HT-IDX > WS-HOLD-CTR.                                      
048100     IF NOT WS-FIRST-HOLDING                                              
048200         PERFORM 520-WRITE-USER-TOTAL THRU 520-EXIT                       
048300     END-IF.                                                              
048400     MOVE WS-GRAND-INVESTED-TOT TO GT-INVESTED.                           
048500     MOVE WS-GRAND-CURRENT-TOT  TO GT-CURRENT.                            
048600     WRITE VALRPT-REC FROM RPT-GRAND-TOTAL-LINE                           
048700         AFTER ADVANCING 2 LINES.                                         
048800 500-EXIT.                                                                
048900     EXIT.                                                                
049000 505-VALUATION-LOOP-STEP.                                                 
049100     IF HT-DELETED (HT-IDX) NOT = 'Y'                                     
049200         PERFORM 510-VALUE-ONE-HOLDING THRU 510-EXIT                      
049300     END-IF.                                                              
049400     SET HT-IDX UP BY 1.                                                  
049500 505-EXIT.                                                                
049600     EXIT.                                                                
049700 510-VALUE-ONE-HOLDING.                                                   
049800     IF NOT WS-FIRST-HOLDING                                              
049900         IF HT-USER-ID (HT-IDX) NOT = WS-BREAK-USER-ID                    
050000             PERFORM 520-WRITE-USER-TOTAL THRU 520-EXIT                   
050100         END-IF                                                           
050200     END-IF.                                                              
050300     IF WS-FIRST-HOLDING                                                  
050400         MOVE 'N' TO WS-FIRST-HOLDING-SW                                  
050500         MOVE WS-GRAND-INVESTED-TOT TO WS-USER-INVESTED-TOT               
050600         MOVE 0 TO WS-USER-INVESTED-TOT WS-USER-CURRENT-TOT               
050700     END-IF.                                                              
050800     IF HT-USER-ID (HT-IDX) NOT = WS-BREAK-USER-ID                        
050900         MOVE 0 TO WS-USER-INVESTED-TOT WS-USER-CURRENT-TOT               
051000         MOVE HT-USER-ID (HT-IDX) TO WS-BREAK-USER-ID                     
051100     END-IF.                                                              
051200     PERFORM 315-FIND-PRODUCT-FOR-VALUE THRU 315-EXIT.                    
051300     COMPUTE WS-INVESTED-VALUE ROUNDED =                                  
051400         HT-UNITS (HT-IDX) * HT-AVG-PRICE (HT-IDX).                       
051500     COMPUTE WS-CURRENT-VALUE ROUNDED =                                   
051600         HT-UNITS (HT-IDX) * WT-PROD-NAV (PT-IDX).                        
051700     COMPUTE WS-ABS-RETURN = WS-CURRENT-VALUE - WS-INVESTED-VALUE.        
051800     IF WS-INVESTED-VALUE > 0                                             
051900         COMPUTE WS-PCT-RETURN ROUNDED =                                  
052000             WS-ABS-RETURN * 100 / WS-INVESTED-VALUE                      
052100     ELSE                                                                 
052200         MOVE 0 TO WS-PCT-RETURN                                          
052300     END-IF.                                                              
052400     ADD WS-INVESTED-VALUE TO WS-USER-INVESTED-TOT.                       
052500     ADD WS-CURRENT-VALUE  TO WS-USER-CURRENT-TOT.                        
052600     ADD WS-INVESTED-VALUE TO WS-GRAND-INVESTED-TOT.                      
052700     ADD WS-CURRENT-VALUE  TO WS-GRAND-CURRENT-TOT.                       
052800     MOVE SPACES TO RPT-DETAIL-LINE.                                      
052900     MOVE HT-USER-ID (HT-IDX)   TO RD-USER-ID.                            
053000     MOVE HT-PROD-ID (HT-IDX)   TO RD-PROD-ID.                            
053100     MOVE WT-PROD-NAME (PT-IDX) TO RD-PROD-NAME.                          
053200     MOVE HT-UNITS (HT-IDX)     TO RD-UNITS.                              
053300     MOVE HT-AVG-PRICE (HT-IDX) TO RD-AVG-PRICE.                          
053400     MOVE WT-PROD-NAV (PT-IDX)  TO RD-NAV.                                
053500     MOVE WS-INVESTED-VALUE     TO RD-INVESTED.                           
053600     MOVE WS-CURRENT-VALUE      TO RD-CURRENT.                            
053700     MOVE WS-ABS-RETURN         TO RD-ABS-RETURN.                         
053800     MOVE WS-PCT-RETURN         TO RD-PCT-RETURN.                         
053900     PERFORM 930-WRITE-DETAIL-LINE THRU 930-EXIT.                         
054000 510-EXIT.                                                                
054100     EXIT.                                                                
054200 315-FIND-PRODUCT-FOR-VALUE.                                              
054300     SET PT-IDX TO 1.                                                     
054400     MOVE 'N' TO WS-FOUND-SW.                                             
054500     PERFORM 316-FIND-PRODUCT-FOR-VALUE-STEP THRU 316-EXIT                
054600         UNTIL PT-IDX > WS-PROD-CTR OR WS-WAS-FOUND.                      
054700 315-EXIT.                                                                
054800     EXIT.                                                                
054900 316-FIND-PRODUCT-FOR-VALUE-STEP.                                         
055000     IF WT-PROD-ID (PT-IDX) = HT-PROD-ID (HT-IDX)                         
055100         MOVE 'Y' TO WS-FOUND-SW                                          
055200     ELSE                                                                 
055300         SET PT-IDX UP BY 1                                               
055400     END-IF.                                                              
055500 316-EXIT.                                                                
055600     EXIT.                                                                
055700 520-WRITE-USER-TOTAL.                                                    
055800     COMPUTE WS-USER-ABS-RETURN =                                         
055900         WS-USER-CURRENT-TOT - WS-USER-INVESTED-TOT.                      
056000     IF WS-USER-INVESTED-TOT > 0                                          
056100         COMPUTE WS-USER-PCT-RETURN ROUNDED =                             
056200             WS-USER-ABS-RETURN * 100 / WS-USER-INVESTED-TOT              
056300     ELSE                                                                 
056400         MOVE 0 TO WS-USER-PCT-RETURN                                     
056500     END-IF.                                                              
056600     MOVE WS-BREAK-USER-ID      TO RT-USER-ID.                            
056700     MOVE WS-USER-INVESTED-TOT  TO RT-USER-INVESTED.                      
056800     MOVE WS-USER-CURRENT-TOT   TO RT-USER-CURRENT.                       
056900     MOVE WS-USER-ABS-RETURN    TO RT-USER-ABS-RETURN.                    
057000     MOVE WS-USER-PCT-RETURN    TO RT-USER-PCT-RETURN.                    
057100     WRITE VALRPT-REC FROM RPT-USER-TOTAL-LINE                            
057200         AFTER ADVANCING 2 LINES.                                         
057300     ADD 2 TO WS-LINE-CTR.                                                
057400 520-EXIT.                                                                
057500     EXIT.                                                                
057600 900-CLOSE-FILES.                                                         
057700     CLOSE PRODMSTR HOLDMSTR HOLDOUT ORDRIN TXNOUT VALRPT.                
057800 900-EXIT.                                                                
057900     EXIT.                                                                
058000 910-WRITE-HEADINGS.                                                      
058100     ADD 1 TO WS-PAGE-CTR.                                                
058200     MOVE WS-PAGE-CTR TO RH-PAGE-NO.                                      
058300     MOVE WS-RD-MM TO RH-MM.                                              
058400     MOVE WS-RD-DD TO RH-DD.                                              
058500     MOVE WS-RD-YY TO RH-YY.                                              
058600     WRITE VALRPT-REC FROM RPT-HEADING-1                                  
058700         AFTER ADVANCING TOP-OF-FORM.                                     
058800     WRITE VALRPT-REC FROM RPT-HEADING-2                                  
058900         AFTER ADVANCING 2 LINES.                                         
059000     MOVE 2 TO WS-LINE-CTR.                                               
059100 910-EXIT.                                                                
059200     EXIT.                                                                
059300 930-WRITE-DETAIL-LINE.                                                   
059400     IF WS-LINE-CTR > 50                                                  
059500         PERFORM 910-WRITE-HEADINGS THRU 910-EXIT                         
059600     END-IF.                                                              
059700     WRITE VALRPT-REC FROM RPT-DETAIL-LINE                                
059800         AFTER ADVANCING 1 LINE.                                          
059900     ADD 1 TO WS-LINE-CTR.                                                
060000 930-EXIT.                                                                
060100     EXIT.                                                                
