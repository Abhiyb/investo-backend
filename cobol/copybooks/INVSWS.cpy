000100******************************************************************        
000200*    INVSWS  -  COMMON SWITCHES AND FILE STATUS FIELDS USED BY            
000300*    THE PORTFOLIO SYSTEM BATCH STEPS.  EACH PROGRAM CODES ONLY           
000400*    THE ENTRIES IT ACTUALLY USES - UNUSED ENTRIES ARE HARMLESS.          
000500******************************************************************        
000600*    05/14/96  RHS  ORIG-4410  INITIAL LAYOUT                     RHS9605 
000700******************************************************************        
000800 01  INV-FILE-STATUS-CODES.                                               
000900     05  PROD-FILE-STATUS            PIC X(02).                           
001000         88  PROD-FILE-OK                 VALUE '00'.                     
001100         88  PROD-FILE-EOF                VALUE '10'.                     
001200     05  HOLD-FILE-STATUS            PIC X(02).                           
001300         88  HOLD-FILE-OK                 VALUE '00'.                     
001400         88  HOLD-FILE-EOF                VALUE '10'.                     
001500     05  ORDR-FILE-STATUS            PIC X(02).                           
001600         88  ORDR-FILE-OK                 VALUE '00'.                     
001700         88  ORDR-FILE-EOF                VALUE '10'.                     
001800     05  TXN-FILE-STATUS             PIC X(02).                           
001900         88  TXN-FILE-OK                  VALUE '00'.                     
002000     05  TKT-FILE-STATUS             PIC X(02).                           
002100         88  TKT-FILE-OK                  VALUE '00'.                     
002200         88  TKT-FILE-EOF                 VALUE '10'.                     
002300     05  TKM-FILE-STATUS             PIC X(02).                           
002400         88  TKM-FILE-OK                  VALUE '00'.                     
002500         88  TKM-FILE-EOF                 VALUE '10'.                     
002600     05  RPT-FILE-STATUS             PIC X(02).                           
002700         88  RPT-FILE-OK                  VALUE '00'.                     
002750     05  FILLER                      PIC X(02).                           
002800 01  INV-COMMON-SWITCHES.                                                 
002900     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.                 
003000         88  WS-AT-EOF                    VALUE 'Y'.                      
003100     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.                 
003200         88  WS-WAS-FOUND                 VALUE 'Y'.                      
003250     05  FILLER                      PIC X(02).                           
