000100******************************************************************        
000200*    INVPROD  -  INVESTMENT PRODUCT MASTER RECORD LAYOUT                  
000300*    CATALOGUE OF STOCKS / BONDS / FUNDS / OTHER INVESTMENT               
000400*    PRODUCTS CARRIED BY THE PORTFOLIO SYSTEM.  ONE RECORD PER            
000500*    PRODUCT NUMBER.  FILE IS KEPT IN PROD-ID SEQUENCE.                   
000600******************************************************************        
000700*    05/14/96  RHS  ORIG-4410  INITIAL LAYOUT                     RHS9605 
000800*    11/02/98  KAT  ORIG-4477  Y2K - PROD-EXP-RETURN REPACKED     KAT9811 
000900*    03/09/01  DLW  ORIG-4601  ADDED PROD-RISK AND PROD-ACTIVE    DLW0103 
001000******************************************************************        
001100 01  INV-PRODUCT-REC.                                                     
001200     05  PROD-ID                     PIC 9(06).                           
001300     05  PROD-NAME                   PIC X(30).                           
001400     05  PROD-TYPE                   PIC X(04).                           
001500         88  PROD-TYPE-FIXED-DEP         VALUE 'FD  '.                    
001600         88  PROD-TYPE-GOVT-BOND         VALUE 'GB  '.                    
001700         88  PROD-TYPE-PUB-PROV-FUND     VALUE 'PPF '.                    
001800         88  PROD-TYPE-MUTUAL-FUND       VALUE 'MF  '.                    
001900         88  PROD-TYPE-CORP-BOND         VALUE 'CB  '.                    
002000         88  PROD-TYPE-REIT              VALUE 'REIT'.                    
002100         88  PROD-TYPE-STOCK             VALUE 'STK '.                    
002200         88  PROD-TYPE-CRYPTO            VALUE 'CRY '.                    
002300         88  PROD-TYPE-OPTION            VALUE 'OPT '.                    
002400     05  PROD-RISK                   PIC X(01).                           
002500         88  PROD-RISK-LOW                VALUE 'L'.                      
002600         88  PROD-RISK-MEDIUM             VALUE 'M'.                      
002700         88  PROD-RISK-HIGH               VALUE 'H'.                      
002800     05  PROD-MIN-INVEST             PIC S9(10)V99.                       
002900     05  PROD-EXP-RETURN             PIC S9(03)V99.                       
003000     05  PROD-NAV                    PIC S9(08)V99.                       
003100     05  PROD-ACTIVE                 PIC X(01).                           
003200         88  PROD-IS-ACTIVE                VALUE 'Y'.                     
003300         88  PROD-IS-INACTIVE              VALUE 'N'.                     
003400     05  FILLER                      PIC X(11).                           
