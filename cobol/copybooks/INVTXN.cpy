000100******************************************************************        
000200*    INVTXN  -  PORTFOLIO TRANSACTION JOURNAL RECORD LAYOUT               
000300*    ONE RECORD WRITTEN FOR EVERY ORDER PRESENTED TO INVORDP,             
000400*    ACCEPTED OR REJECTED.  TXN-ID IS ASSIGNED IN WRITE SEQUENCE          
000500*    BY INVORDP AND IS NEVER RE-USED.  FILE IS WRITE-ONCE.                
000600******************************************************************        
000700*    06/03/96  RHS  ORIG-4411  INITIAL LAYOUT                     RHS9606 
000800*    09/18/97  KAT  ORIG-4455  ADDED TXN-REJECT-REASON            KAT9709 
000900******************************************************************        
001000 01  INV-TRANSACTION-REC.                                                 
001100     05  TXN-ID                      PIC 9(08).                           
001200     05  TXN-USER-ID                 PIC 9(06).                           
001300     05  TXN-PROD-ID                 PIC 9(06).                           
001400     05  TXN-PROD-NAME               PIC X(30).                           
001500     05  TXN-TYPE                    PIC X(04).                           
001600         88  TXN-IS-BUY                   VALUE 'BUY '.                   
001700         88  TXN-IS-SELL                  VALUE 'SELL'.                   
001800     05  TXN-UNITS                   PIC S9(09)V9(04).                    
001900     05  TXN-NAV                     PIC S9(08)V99.                       
002000     05  TXN-AMOUNT                  PIC S9(11)V99.                       
002100     05  TXN-DATE                    PIC 9(08).                           
002200     05  TXN-STATUS                  PIC X(01).                           
002300         88  TXN-ACCEPTED                 VALUE 'A'.                      
002400         88  TXN-REJECTED                 VALUE 'R'.                      
002500     05  TXN-REJECT-REASON           PIC X(30).                           
002600     05  FILLER                      PIC X(02).                           
