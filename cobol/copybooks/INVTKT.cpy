000100******************************************************************        
000200*    INVTKT  -  SUPPORT TICKET RECORD LAYOUT                              
000300*    ONE RECORD PER CUSTOMER SERVICE TICKET.  FILE IS KEPT IN             
000400*    TKT-ID SEQUENCE.  TKT-MSG-COUNT IS THE NUMBER OF MESSAGES            
000500*    CURRENTLY ON THE THREAD - THE MESSAGES THEMSELVES LIVE ON            
000600*    THE TICKET-MESSAGE FILE, KEYED THE SAME WAY.                         
000700******************************************************************        
000800*    02/11/00  DLW  ORIG-4588  INITIAL LAYOUT                      DLW0002
000900******************************************************************        
001000 01  INV-TICKET-REC.                                                      
001100     05  TKT-ID                      PIC 9(06).                           
001200     05  TKT-USER-ID                 PIC 9(06).                           
001300     05  TKT-PROD-ID                 PIC 9(06).                           
001400     05  TKT-SUBJECT                 PIC X(40).                           
001500     05  TKT-STATUS                  PIC X(01).                           
001600         88  TKT-IS-OPEN                  VALUE 'O'.                      
001700         88  TKT-IN-PROGRESS              VALUE 'P'.                      
001800         88  TKT-IS-CLOSED                VALUE 'C'.                      
001900     05  TKT-PRIORITY                PIC X(01).                           
002000         88  TKT-PRIORITY-LOW             VALUE 'L'.                      
002100         88  TKT-PRIORITY-MEDIUM          VALUE 'M'.                      
002200         88  TKT-PRIORITY-HIGH            VALUE 'H'.                      
002300     05  TKT-MSG-COUNT               PIC 9(03).                           
002400     05  FILLER                      PIC X(07).                           
