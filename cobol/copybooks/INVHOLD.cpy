000100******************************************************************        
000200*    INVHOLD  -  CUSTOMER PORTFOLIO HOLDING RECORD LAYOUT                 
000300*    ONE RECORD PER CUSTOMER / PRODUCT POSITION CURRENTLY OWNED.          
000400*    FILE IS KEPT IN USER-ID THEN PROD-ID SEQUENCE.  A HOLDING            
000500*    IS REMOVED FROM THE FILE WHEN UNITS OWNED REACH ZERO.                
000600******************************************************************        
000700*    05/14/96  RHS  ORIG-4410  INITIAL LAYOUT                     RHS9605 
000800*    07/22/99  KAT  ORIG-4502  HOLD-UNITS WIDENED FOR FRACTS      KAT9907 
000900******************************************************************        
001000 01  INV-HOLDING-REC.                                                     
001100     05  HOLD-USER-ID                PIC 9(06).                           
001200     05  HOLD-PROD-ID                PIC 9(06).                           
001300     05  HOLD-UNITS                  PIC S9(09)V9(04).                    
001400     05  HOLD-AVG-PRICE              PIC S9(08)V99.                       
001500     05  FILLER                      PIC X(05).                           
