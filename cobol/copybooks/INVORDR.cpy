000100******************************************************************        
000200*    INVORDR  -  INCOMING BUY / SELL ORDER RECORD LAYOUT                  
000300*    ONE RECORD PER ORDER PRESENTED TO THE PORTFOLIO SERVICE.             
000400*    FILE ARRIVES IN ARRIVAL (NOT KEY) SEQUENCE - ONE ORDER               
000500*    MAY BE REJECTED WITHOUT AFFECTING ANY OTHER ORDER ON THE             
000600*    FILE.                                                                
000700******************************************************************        
000800*    06/03/96  RHS  ORIG-4411  INITIAL LAYOUT                     RHS9606 
000900******************************************************************        
001000 01  INV-ORDER-REC.                                                       
001100     05  ORD-USER-ID                 PIC 9(06).                           
001200     05  ORD-PROD-ID                 PIC 9(06).                           
001300     05  ORD-TYPE                    PIC X(04).                           
001400         88  ORD-IS-BUY                   VALUE 'BUY '.                   
001500         88  ORD-IS-SELL                  VALUE 'SELL'.                   
001600     05  ORD-UNITS                   PIC S9(09)V9(04).                    
001700     05  ORD-DATE                    PIC 9(08).                           
001800     05  FILLER                      PIC X(03).                           
